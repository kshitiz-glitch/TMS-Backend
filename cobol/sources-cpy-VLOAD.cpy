000100*****************************************************************
000200* VLOAD.cpybk
000300* LINKAGE RECORD FOR CALLED ROUTINE TMSVLOAD (LOAD LIFECYCLE).
000400* CALLER SETS WK-C-VLOAD-FUNCTION AND THE MATCHING INPUT GROUP;
000500* TMSVLOAD RETURNS THE OUTPUT GROUP AND WK-C-VLOAD-ERROR-CD.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION
001000* ------ ---------- ------ ----------------------------------- *
001100* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001200* TM3D11 11/11/2003 ONGKSP - REQ#8814 - ADD RECMP/RVRT FUNCTIONS
001300*                     FOR BOOKING-DRIVEN CONTROL-BREAK CALLS.
001400*****************************************************************
001500 01  WK-C-VLOAD-RECORD.
001600     05  WK-C-VLOAD-FUNCTION        PIC X(05).
001700         88  WK-C-VLOAD-IS-CREATE    VALUE "CREAT".
001800         88  WK-C-VLOAD-IS-CANCEL    VALUE "CNCL ".
001900         88  WK-C-VLOAD-IS-OPEN      VALUE "OPEN ".
002000         88  WK-C-VLOAD-IS-RECOMPUTE VALUE "RECMP".
002100         88  WK-C-VLOAD-IS-REVERT    VALUE "RVRT ".
002200         88  WK-C-VLOAD-IS-GETREM    VALUE "GETRM".
002300     05  WK-C-VLOAD-INPUT.
002400         10  WK-C-VLOAD-I-LOAD-ID    PIC X(36).
002500         10  WK-C-VLOAD-I-SHIPPER-ID PIC X(30).
002600         10  WK-C-VLOAD-I-LOAD-CITY  PIC X(30).
002700         10  WK-C-VLOAD-I-UNLD-CITY  PIC X(30).
002800         10  WK-C-VLOAD-I-LOADG-DATE PIC X(14).
002900         10  WK-C-VLOAD-I-PRODUCT    PIC X(30).
003000         10  WK-C-VLOAD-I-WEIGHT     PIC 9(07)V9(02).
003100         10  WK-C-VLOAD-I-WEIGHT-UNT PIC X(03).
003200         10  WK-C-VLOAD-I-TRUCK-TYPE PIC X(20).
003300         10  WK-C-VLOAD-I-NO-TRUCKS  PIC 9(04).
003400     05  WK-C-VLOAD-OUTPUT.
003500         10  WK-C-VLOAD-O-LOAD-ID    PIC X(36).
003600         10  WK-C-VLOAD-O-STATUS     PIC X(14).
003700         10  WK-C-VLOAD-O-NO-TRUCKS  PIC 9(04).
003800         10  WK-C-VLOAD-O-TRUCK-TYPE PIC X(20).
003900         10  WK-C-VLOAD-O-REMAINING  PIC 9(04).
004000         10  WK-C-VLOAD-O-ACTV-BIDS  PIC 9(04).
004100         10  WK-C-VLOAD-ERROR-CD     PIC X(07).
004200         10  WK-C-VLOAD-FOUND-SW     PIC X(01).
004300             88  WK-C-VLOAD-WAS-FOUND VALUE "Y".
004400     05  FILLER                 PIC X(04).
