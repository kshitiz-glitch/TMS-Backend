000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMSVRANK.
000500 AUTHOR.         ONG KIM SEE.
000600 INSTALLATION.   FREIGHT SYSTEMS GROUP.
000700 DATE-WRITTEN.   11 NOV 2003.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - BEST-BIDS REPORT FOR ONE LOAD.
001200*               LOADS EVERY PENDING BID FOR WK-C-VRANK-I-LOAD-ID
001300*               INTO AN IN-STORAGE TABLE, SCORES EACH ONE (RULE
001400*               5), SORTS THE TABLE DESCENDING BY SCORE, AND
001500*               PRINTS TMSRANKP.  NOT CALLED FROM ANY OTHER TMS
001600*               PROGRAM - TMSMAIN DRIVES IT DIRECTLY ON A
001700*               RANKRPT TRANSACTION.
001800*
001900*    SCORE = (1 / PROPOSED-RATE) * 0.7 + (RATING / 5) * 0.3
002000*    A TRANSPORTER WITH NO TMSTRAN RECORD SCORES ON A RATING OF
002100*    3.0, SAME AS THE REGISTRATION DEFAULT IN TMSVTRAN.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* TAG    DATE       DEV    DESCRIPTION
002700* ------ ---------- ------ ----------------------------------- *
002800* TM3D15 11/11/2003 ONGKSP - REQ#8814 - INITIAL VERSION.          TM3D15  
002900* TM3D16 20/11/2003 ONGKSP - WS-MAX-BID-TABLE RAISED FROM 50 TO   TM3D16  
003000*                     200 AFTER A HIGH-VOLUME LANE RAN OUT OF     TM3D16  
003100*                     TABLE SPACE MID-SORT.                       TM3D16  
003200* TM4E05 14/09/2012 TANWK  - B200 NOW SKIPS A BID WHOSE           TM4E05  
003300*                     PROPOSED-RATE IS ZERO (DATA-ENTRY ERROR     TM4E05  
003400*                     UPSTREAM) RATHER THAN ABENDING ON THE       TM4E05  
003500*                     1/RATE DIVIDE.                              TM4E05  
003600*=================================================================
003700*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   C01 IS TOP-OF-FORM
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                     ON  STATUS IS U0-ON
004900                     OFF STATUS IS U0-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TMSBID ASSIGN TO DATABASE-TMSBID
005400            ORGANIZATION     IS RELATIVE
005500            ACCESS MODE      IS DYNAMIC
005600            RELATIVE KEY     IS WS-BID-RELKEY
005700            FILE STATUS      IS WK-C-FILE-STATUS.
005800     SELECT TMSRANKP ASSIGN TO PRINTER-TMSRANKP.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  TMSBID
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS TB-BID-RECORD.
006800     COPY TMSBID.
006900
007000 FD  TMSRANKP
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS TR-PRINT-LINE.
007300 01  TR-PRINT-LINE.
007400     05  TR-PRINT-AREA             PIC X(119).
007500     05  FILLER                    PIC X(01).
007600
007700*************************
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                  PIC X(24) VALUE
008100     "** PROGRAM TMSVRANK **".
008200
008300     COPY TMSCOM.
008400     COPY VTRAN.
008500
008600 01  WS-RELATIVE-KEYS.
008700     05  WS-BID-RELKEY        PIC 9(06) COMP.
008800     05  FILLER               PIC X(04).
008900
009000 01  WS-WORK-COUNTERS.
009100     05  WS-ENTRY-CNT         PIC 9(04) COMP.
009200     05  WS-LINE-CNT          PIC 9(04) COMP.
009300     05  WS-SUB-I             PIC 9(04) COMP.
009400     05  WS-SUB-J             PIC 9(04) COMP.
009500     05  FILLER               PIC X(04).
009600
009700 01  WS-SCORE-WORK.
009800     05  WS-RATE-RECIP        PIC 9(01)V9(06).
009900     05  WS-RATING-PART       PIC 9(01)V9(06).
010000     05  FILLER               PIC X(04).
010100
010200*------------------------ HEADING LINES -------------------------*
010300 01  WS-HEADING-LINE-1.
010400     05  FILLER               PIC X(30) VALUE
010500         "TMS BEST-BIDS REPORT - LOAD  ".
010600     05  WH1-LOAD-ID           PIC X(36).
010700     05  FILLER                PIC X(54) VALUE SPACES.
010800
010900 01  WS-HEADING-LINE-2.
011000     05  FILLER               PIC X(10) VALUE "BID-ID".
011100     05  FILLER                PIC X(28) VALUE SPACES.
011200     05  FILLER                 PIC X(20) VALUE "TRANSPORTER".
011300     05  FILLER                  PIC X(20) VALUE SPACES.
011400     05  FILLER                   PIC X(4)  VALUE "RTG.".
011500     05  FILLER                    PIC X(2)  VALUE SPACES.
011600     05  FILLER                     PIC X(11) VALUE "RATE".
011700     05  FILLER                      PIC X(1)  VALUE SPACES.
011800     05  FILLER                       PIC X(4)  VALUE "TRKS".
011900     05  FILLER                        PIC X(2)  VALUE SPACES.
012000     05  FILLER                         PIC X(6)  VALUE "SCORE".
012100
012200*-------------------------- BID TABLE ---------------------------*
012300 01  WS-BID-TABLE.
012400     05  WS-BID-ENTRY OCCURS 200 TIMES.
012500         10  WS-TE-BID-ID          PIC X(36).
012600         10  WS-TE-TRANS-ID        PIC X(36).
012700         10  WS-TE-COMPANY         PIC X(40).
012800         10  WS-TE-RATE            PIC 9(09)V9(02).
012900         10  WS-TE-TRUCKS          PIC 9(04).
013000         10  WS-TE-RATING          PIC 9V9(01).
013100         10  WS-TE-SUBMIT-AT       PIC X(14).
013200         10  WS-TE-SCORE           PIC 9(01)V9(04).
013300     05  FILLER                   PIC X(04).
013400 01  WS-SWAP-ENTRY.
013500     05  WS-SWAP-BID-ID            PIC X(36).
013600     05  WS-SWAP-TRANS-ID          PIC X(36).
013700     05  WS-SWAP-COMPANY           PIC X(40).
013800     05  WS-SWAP-RATE              PIC 9(09)V9(02).
013900     05  WS-SWAP-TRUCKS            PIC 9(04).
014000     05  WS-SWAP-RATING            PIC 9V9(01).
014100     05  WS-SWAP-SUBMIT-AT         PIC X(14).
014200     05  WS-SWAP-SCORE             PIC 9(01)V9(04).
014300     05  FILLER                    PIC X(04).
014400
014500*------------------------- DETAIL LINE --------------------------*
014600 01  WS-DETAIL-LINE.
014700     05  WD-BID-ID                 PIC X(37).
014800     05  WD-COMPANY                PIC X(41).
014900     05  WD-RATING                 PIC ZZZZ9.9999.
015000     05  FILLER                    PIC X(1)  VALUE SPACES.
015100     05  WD-RATE                   PIC ZZZ,ZZZ,ZZ9.99.
015200     05  FILLER                    PIC X(1)  VALUE SPACES.
015300     05  WD-TRUCKS                 PIC ZZZ9.
015400     05  FILLER                    PIC X(1)  VALUE SPACES.
015500     05  WD-SCORE                  PIC 9.9999.
015600
015700*****************
015800 LINKAGE SECTION.
015900*****************
016000     COPY VRANK.
016100
016200 EJECT
016300****************************************
016400 PROCEDURE DIVISION USING WK-C-VRANK-RECORD.
016500****************************************
016600 MAIN-MODULE.
016700     PERFORM A000-START-PROGRAM-ROUTINE
016800        THRU A099-START-PROGRAM-ROUTINE-EX.
016900     PERFORM B000-MAIN-PROCESSING
017000        THRU B999-MAIN-PROCESSING-EX.
017100     PERFORM Z000-END-PROGRAM-ROUTINE
017200        THRU Z999-END-PROGRAM-ROUTINE-EX.
017300     GOBACK.
017400
017500*-----------------------------------------------------------------
017600 A000-START-PROGRAM-ROUTINE.
017700*-----------------------------------------------------------------
017800     MOVE ZERO                TO WS-ENTRY-CNT WS-LINE-CNT.
017900     MOVE SPACES               TO WK-C-VRANK-ERROR-CD.
018000     OPEN INPUT  TMSBID.
018100     IF NOT WK-C-SUCCESSFUL
018200        DISPLAY "TMSVRANK - OPEN FILE ERROR - TMSBID"
018300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018400        GO TO Y900-ABNORMAL-TERMINATION
018500     END-IF.
018600     OPEN OUTPUT TMSRANKP.
018700 A099-START-PROGRAM-ROUTINE-EX.
018800     EXIT.
018900
019000*-----------------------------------------------------------------
019100 B000-MAIN-PROCESSING.
019200*-----------------------------------------------------------------
019300     PERFORM B100-LOAD-BID-TABLE
019400        THRU B100-LOAD-BID-TABLE-EX.
019500     PERFORM B200-SCORE-BID-TABLE
019600        THRU B200-SCORE-BID-TABLE-EX.
019700     PERFORM B300-SORT-BID-TABLE
019800        THRU B300-SORT-BID-TABLE-EX.
019900     PERFORM B400-PRINT-BID-TABLE
020000        THRU B400-PRINT-BID-TABLE-EX.
020100     MOVE C-TMS0000            TO WK-C-VRANK-ERROR-CD.
020200     MOVE WS-LINE-CNT           TO WK-C-VRANK-O-LINE-CNT.
020300 B999-MAIN-PROCESSING-EX.
020400     EXIT.
020500
020600*-----------------------------------------------------------------
020700 B100-LOAD-BID-TABLE.
020800*-----------------------------------------------------------------
020900     MOVE "N"                     TO WK-C-EOF-SW.
021000     MOVE 1                       TO WS-BID-RELKEY.
021100     START TMSBID KEY IS NOT LESS THAN WS-BID-RELKEY
021200        INVALID KEY
021300           MOVE "Y"               TO WK-C-EOF-SW
021400     END-START.
021500     PERFORM C110-READ-BID-NEXT
021600        THRU C110-READ-BID-NEXT-EX
021700        UNTIL WK-C-AT-END-OF-FILE OR WS-ENTRY-CNT = 200.
021800 B100-LOAD-BID-TABLE-EX.
021900     EXIT.
022000
022100 C110-READ-BID-NEXT.
022200*-----------------------------------------------------------------
022300     READ TMSBID NEXT RECORD
022400        AT END
022500           MOVE "Y"               TO WK-C-EOF-SW
022600        NOT AT END
022700           IF TB-LOAD-ID = WK-C-VRANK-I-LOAD-ID AND
022800              TB-STATUS-PENDING AND TB-PROPOSED-RATE > ZERO
022900              ADD 1               TO WS-ENTRY-CNT
023000              MOVE TB-BID-ID        TO
023100                       WS-TE-BID-ID (WS-ENTRY-CNT)
023200              MOVE TB-TRANSPORTER-ID TO
023300                       WS-TE-TRANS-ID (WS-ENTRY-CNT)
023400              MOVE TB-PROPOSED-RATE   TO
023500                       WS-TE-RATE (WS-ENTRY-CNT)
023600              MOVE TB-TRUCKS-OFFERED   TO
023700                       WS-TE-TRUCKS (WS-ENTRY-CNT)
023800              MOVE TB-SUBMITTED-AT       TO
023900                       WS-TE-SUBMIT-AT (WS-ENTRY-CNT)
024000           END-IF
024100     END-READ.
024200 C110-READ-BID-NEXT-EX.
024300     EXIT.
024400
024500*-----------------------------------------------------------------
024600 B200-SCORE-BID-TABLE.
024700*-----------------------------------------------------------------
024800*    RULE 5 - BID RANKING.  JOIN TRANSPORTER RATING BY CALLING
024900*    TMSVTRAN/GET - A MISSING TRANSPORTER SCORES ON A RATING OF
025000*    3.0 (SAME DEFAULT AS REGISTRATION).
025100*-----------------------------------------------------------------
025200     PERFORM D000-SCORE-ONE-ENTRY
025300        THRU D000-SCORE-ONE-ENTRY-EX
025400        VARYING WS-SUB-I FROM 1 BY 1
025500        UNTIL WS-SUB-I > WS-ENTRY-CNT.
025600 B200-SCORE-BID-TABLE-EX.
025700     EXIT.
025800
025900 D000-SCORE-ONE-ENTRY.
026000*-----------------------------------------------------------------
026100     INITIALIZE                WK-C-VTRAN-RECORD.
026200     MOVE "GET   "               TO WK-C-VTRAN-FUNCTION.
026300     MOVE WS-TE-TRANS-ID (WS-SUB-I) TO WK-C-VTRAN-I-TRANS-ID.
026400     CALL "TMSVTRAN"              USING WK-C-VTRAN-RECORD.
026500     IF WK-C-VTRAN-ERROR-CD = C-TMS0000
026600        MOVE WK-C-VTRAN-O-RATING  TO WS-TE-RATING (WS-SUB-I)
026700        MOVE WK-C-VTRAN-O-COMPANY TO WS-TE-COMPANY (WS-SUB-I)
026800     ELSE
026900        MOVE 3.0                 TO WS-TE-RATING (WS-SUB-I)
027000        MOVE SPACES               TO WS-TE-COMPANY (WS-SUB-I)
027100     END-IF.
027200     COMPUTE WS-RATE-RECIP ROUNDED =
027300             1 / WS-TE-RATE (WS-SUB-I).
027400     COMPUTE WS-RATING-PART ROUNDED =
027500             WS-TE-RATING (WS-SUB-I) / 5.
027600     COMPUTE WS-TE-SCORE (WS-SUB-I) ROUNDED =
027700             (WS-RATE-RECIP * 0.7) + (WS-RATING-PART * 0.3).
027800 D000-SCORE-ONE-ENTRY-EX.
027900     EXIT.
028000
028100*-----------------------------------------------------------------
028200 B300-SORT-BID-TABLE.
028300*-----------------------------------------------------------------
028400*    SIMPLE BUBBLE SORT, DESCENDING ON WS-TE-SCORE.  THE TABLE
028500*    IS CAPPED AT 200 ENTRIES (SEE TM3D16 ABOVE) SO AN O(N**2)
028600*    SORT COSTS NOTHING WORTH TALKING ABOUT.
028700*-----------------------------------------------------------------
028800     IF WS-ENTRY-CNT > 1
028900        PERFORM D100-BUBBLE-PASS
029000           THRU D100-BUBBLE-PASS-EX
029100           VARYING WS-SUB-I FROM 1 BY 1
029200           UNTIL WS-SUB-I > WS-ENTRY-CNT
029300     END-IF.
029400 B300-SORT-BID-TABLE-EX.
029500     EXIT.
029600
029700 D100-BUBBLE-PASS.
029800*-----------------------------------------------------------------
029900     COMPUTE WS-SUB-J = WS-ENTRY-CNT - 1.
030000     PERFORM D110-COMPARE-AND-SWAP
030100        THRU D110-COMPARE-AND-SWAP-EX
030200        VARYING WS-SUB-J FROM 1 BY 1
030300        UNTIL WS-SUB-J > WS-ENTRY-CNT - 1.
030400 D100-BUBBLE-PASS-EX.
030500     EXIT.
030600
030700 D110-COMPARE-AND-SWAP.
030800*-----------------------------------------------------------------
030900     IF WS-TE-SCORE (WS-SUB-J) < WS-TE-SCORE (WS-SUB-J + 1)
031000        MOVE WS-BID-ENTRY (WS-SUB-J)     TO WS-SWAP-ENTRY
031100        MOVE WS-BID-ENTRY (WS-SUB-J + 1) TO WS-BID-ENTRY
031200                                              (WS-SUB-J)
031300        MOVE WS-SWAP-ENTRY                TO WS-BID-ENTRY
031400                                              (WS-SUB-J + 1)
031500     END-IF.
031600 D110-COMPARE-AND-SWAP-EX.
031700     EXIT.
031800
031900*-----------------------------------------------------------------
032000 B400-PRINT-BID-TABLE.
032100*-----------------------------------------------------------------
032200     MOVE SPACES                TO WS-HEADING-LINE-1.
032300     MOVE "TMS BEST-BIDS REPORT - LOAD  " TO WS-HEADING-LINE-1.
032400     MOVE WK-C-VRANK-I-LOAD-ID    TO WH1-LOAD-ID.
032500     WRITE TR-PRINT-LINE FROM WS-HEADING-LINE-1
032600        AFTER ADVANCING TOP-OF-FORM.
032700     WRITE TR-PRINT-LINE FROM WS-HEADING-LINE-2
032800        AFTER ADVANCING 2 LINES.
032900     ADD 2                        TO WS-LINE-CNT.
033000     PERFORM D200-PRINT-ONE-ENTRY
033100        THRU D200-PRINT-ONE-ENTRY-EX
033200        VARYING WS-SUB-I FROM 1 BY 1
033300        UNTIL WS-SUB-I > WS-ENTRY-CNT.
033400 B400-PRINT-BID-TABLE-EX.
033500     EXIT.
033600
033700 D200-PRINT-ONE-ENTRY.
033800*-----------------------------------------------------------------
033900     MOVE SPACES                  TO WS-DETAIL-LINE.
034000     MOVE WS-TE-BID-ID (WS-SUB-I)   TO WD-BID-ID.
034100     MOVE WS-TE-COMPANY (WS-SUB-I)   TO WD-COMPANY.
034200     MOVE WS-TE-RATING (WS-SUB-I)     TO WD-RATING.
034300     MOVE WS-TE-RATE (WS-SUB-I)        TO WD-RATE.
034400     MOVE WS-TE-TRUCKS (WS-SUB-I)       TO WD-TRUCKS.
034500     MOVE WS-TE-SCORE (WS-SUB-I)         TO WD-SCORE.
034600     WRITE TR-PRINT-LINE FROM WS-DETAIL-LINE
034700        AFTER ADVANCING 1 LINE.
034800     ADD 1                          TO WS-LINE-CNT.
034900 D200-PRINT-ONE-ENTRY-EX.
035000     EXIT.
035100
035200*-----------------------------------------------------------------
035300 Y900-ABNORMAL-TERMINATION.
035400*-----------------------------------------------------------------
035500     PERFORM Z000-END-PROGRAM-ROUTINE
035600        THRU Z999-END-PROGRAM-ROUTINE-EX.
035700     MOVE C-TMS0206               TO WK-C-VRANK-ERROR-CD.
035800     GOBACK.
035900
036000 Z000-END-PROGRAM-ROUTINE.
036100*-----------------------------------------------------------------
036200     CLOSE TMSBID TMSRANKP.
036300     IF NOT WK-C-SUCCESSFUL
036400        DISPLAY "TMSVRANK - CLOSE FILE ERROR"
036500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036600     END-IF.
036700 Z999-END-PROGRAM-ROUTINE-EX.
036800     EXIT.
036900******************************************************************
037000************** END OF PROGRAM SOURCE -  TMSVRANK ***************
037100******************************************************************
