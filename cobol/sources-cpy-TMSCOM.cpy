000100*****************************************************************
000200* TMSCOM.cpybk
000300* COMMON WORK AREA - FILE STATUS SWITCHES AND RETURN CODE
000400* LITERALS SHARED BY EVERY TMS RULE-ENGINE PROGRAM.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TAG    DATE       DEV    DESCRIPTION
000900* ------ ---------- ------ ----------------------------------- *
001000* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.       TM1A00  
001100* TM1B02 02/09/1993 CHNGSL - ADD WK-C-DUPLICATE-KEY CONDITION     TM1B02  
001200*                     FOR BID/LOAD DUP-KEY CHECKS.                TM1B02  
001300* TM2C07 19/01/1999 LIMYHN - Y2K REMEDIATION - WK-C-TODAY-CCYY    TM2C07  
001400*                     EXPANDED FROM 2-DIGIT TO 4-DIGIT YEAR.      TM2C07  
001500* TM3D11 11/11/2003 ONGKSP - REQ#8814 - ADD WK-C-CONFLICT-SW FOR  TM3D11  
001600*                     OPTIMISTIC-LOCK VERSION-MISMATCH HANDLING.  TM3D11  
001700* TM4F01 14/02/2013 PANGWL - REQ#10215 - ADD C-TMS0023 FOR THE    TM4F01
001800*                     ONE-BOOKING-PER-BID CHECK IN TMSVBOOK.      TM4F01
001900* TM4F02 19/08/2015 PANGWL - REQ#10877 - SPLIT THE GENERIC        TM4F02
002000*                     C-TMS0301 STATUS-CHECK CODE IN TMSVBIDS     TM4F02
002100*                     B100 INTO DISTINCT CANCELLED/BOOKED CODES   TM4F02
002200*                     C-TMS0302/C-TMS0303 FOR THE SHIPPER-FACING  TM4F02
002300*                     REJECTION MESSAGE.                          TM4F02
002400*****************************************************************
002500 01  WK-C-FILE-STATUS              PIC X(02).
002600     05  WK-C-FS-CC REDEFINES WK-C-FILE-STATUS.
002700         10  WK-C-FS-1             PIC X(01).
002800         10  WK-C-FS-2             PIC X(01).
002900     88  WK-C-SUCCESSFUL           VALUE "00".
003000     88  WK-C-DUPLICATE-KEY        VALUE "22".
003100     88  WK-C-RECORD-NOT-FOUND     VALUE "23".
003200     88  WK-C-END-OF-FILE          VALUE "10".
003300     88  WK-C-PERMANENT-ERROR      VALUE "30" "34" "35" "37"
003400                                          "39" "41" "42" "44"
003500                                          "46" "47" "48" "49".
003600     05  FILLER                    PIC X(01).
003700
003800 01  WK-C-SWITCHES.
003900     05  WK-C-CONFLICT-SW          PIC X(01) VALUE "N".
004000         88  WK-C-VERSION-CONFLICT VALUE "Y".
004100     05  WK-C-EOF-SW               PIC X(01) VALUE "N".
004200         88  WK-C-AT-END-OF-FILE   VALUE "Y".
004300     05  WK-C-FOUND-SW             PIC X(01) VALUE "N".
004400         88  WK-C-KEY-FOUND        VALUE "Y".
004500     05  FILLER                    PIC X(01).
004600
004700 01  WK-C-RETURN-CODES.
004800     05  C-TMS0000                PIC X(07) VALUE "TMS0000".
004900*                                  NORMAL / NO ERROR
005000     05  C-TMS0016                PIC X(07) VALUE "TMS0016".
005100*                                  KEY NOT FOUND
005200     05  C-TMS0022                PIC X(07) VALUE "TMS0022".
005300*                                  DUPLICATE BID FOR LOAD
005400     05  C-TMS0023                PIC X(07) VALUE "TMS0023".      TM4F01  
005500*                                  DUPLICATE BOOKING FOR BID      TM4F01  
005600     05  C-TMS0206                PIC X(07) VALUE "TMS0206".
005700*                                  FILE I-O ERROR - SEE WK-C-FS
005800     05  C-TMS0301                PIC X(07) VALUE "TMS0301".
005900*                                  INVALID STATUS TRANSITION
006000     05  C-TMS0302                PIC X(07) VALUE "TMS0302".      TM4F02
006100*                                  CANNOT BID - LOAD CANCELLED    TM4F02
006200     05  C-TMS0303                PIC X(07) VALUE "TMS0303".      TM4F02
006300*                                  CANNOT BID - LOAD BOOKED       TM4F02
006400     05  C-TMS0410                PIC X(07) VALUE "TMS0410".
006500*                                  INSUFFICIENT CAPACITY
006600     05  C-TMS0499                PIC X(07) VALUE "TMS0499".
006700*                                  BOOKING CONFLICT - RETRY
006800     05  FILLER                    PIC X(05).
006900
007000 01  WK-C-TODAY-FIELDS.
007100     05  WK-C-TODAY-CCYYMMDD       PIC 9(08).
007200     05  WK-C-TODAY-R REDEFINES WK-C-TODAY-CCYYMMDD.
007300         10  WK-C-TODAY-CCYY       PIC 9(04).
007400         10  WK-C-TODAY-MM         PIC 9(02).
007500         10  WK-C-TODAY-DD         PIC 9(02).
007600     05  WK-C-TODAY-TIME           PIC 9(06).
007700     05  FILLER                    PIC X(01).
