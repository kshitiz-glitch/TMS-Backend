000100*****************************************************************
000200* VBIDS.cpybk
000300* LINKAGE RECORD FOR CALLED ROUTINE TMSVBIDS (BID SUBMISSION,
000400* REJECTION AND INTERNAL ACCEPTANCE).
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TAG    DATE       DEV    DESCRIPTION
000900* ------ ---------- ------ ----------------------------------- *
001000* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001100* TM1B05 30/06/1994 CHNGSL - ADD WK-C-VBIDS-IS-ACCEPT FUNCTION,
001200*                     CALLED INTERNALLY BY TMSVBOOK ONLY - NOT
001300*                     A STANDALONE TRANSACTION TYPE.
001400* TM4F02 19/08/2015 PANGWL - REQ#10877 - ADD IS-UNACCEPT         TM4F02
001500*                     FUNCTION, CALLED INTERNALLY BY TMSVBOOK TO  TM4F02
001600*                     RESTORE AN ACCEPTED BID TO PENDING WHEN    TM4F02
001700*                     THE TRUCK-POOL DEDUCTION LOSES A RACE.     TM4F02
001800*****************************************************************
001900 01  WK-C-VBIDS-RECORD.
002000     05  WK-C-VBIDS-FUNCTION        PIC X(06).
002100         88  WK-C-VBIDS-IS-SUBMIT     VALUE "SUBMIT".
002200         88  WK-C-VBIDS-IS-REJECT     VALUE "REJECT".
002300         88  WK-C-VBIDS-IS-ACCEPT     VALUE "ACCEPT".
002400         88  WK-C-VBIDS-IS-UNACCEPT   VALUE "UNACC ".            TM4F02
002500     05  WK-C-VBIDS-INPUT.
002600         10  WK-C-VBIDS-I-BID-ID      PIC X(36).
002700         10  WK-C-VBIDS-I-LOAD-ID     PIC X(36).
002800         10  WK-C-VBIDS-I-TRANS-ID    PIC X(36).
002900         10  WK-C-VBIDS-I-RATE        PIC 9(09)V9(02).
003000         10  WK-C-VBIDS-I-TRUCKS      PIC 9(04).
003100     05  WK-C-VBIDS-OUTPUT.
003200         10  WK-C-VBIDS-O-BID-ID      PIC X(36).
003300         10  WK-C-VBIDS-O-STATUS      PIC X(08).
003400         10  WK-C-VBIDS-O-SUBMIT-AT   PIC X(14).
003500         10  WK-C-VBIDS-O-COMPANY     PIC X(40).
003600         10  WK-C-VBIDS-O-RATING      PIC 9V9(01).
003700         10  WK-C-VBIDS-ERROR-CD      PIC X(07).
003800     05  FILLER                   PIC X(04).
