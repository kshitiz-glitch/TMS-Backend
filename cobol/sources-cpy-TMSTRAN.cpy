000100*****************************************************************
000200* TMSTRAN.cpybk
000300* TRANSPORTER RECORD - ONE RECORD PER REGISTERED TRANSPORTER.
000400* FILE TMSTRAN IS ORGANIZATION RELATIVE, LOCATED BY SEQUENTIAL
000500* SCAN ON TRANSPORTER-ID.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION
001000* ------ ---------- ------ ----------------------------------- *
001100* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001200* TM1B05 30/06/1994 CHNGSL - TT-RATING DEFAULT OF 3.0 MOVED
001300*                     INTO TMSVTRAN REGISTRATION LOGIC.
001400*****************************************************************
001500 01  TT-TRANSPORTER-RECORD.
001600     05  TT-TRANSPORTER-ID          PIC X(36).
001700*                                    UUID - PRIMARY KEY
001800     05  TT-COMPANY-NAME            PIC X(40).
001900     05  TT-RATING                  PIC 9V9(01).
002000*                                    1.0 - 5.0 QUALITY RATING
002100     05  FILLER                     PIC X(19).
