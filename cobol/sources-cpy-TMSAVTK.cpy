000100*****************************************************************
000200* TMSAVTK.cpybk
000300* AVAILABLE-TRUCK RECORD - ONE RECORD PER (TRANSPORTER-ID,
000400* TRUCK-TYPE) CAPACITY-POOL PAIR.  FILE TMSAVTK IS ORGANIZATION
000500* RELATIVE, LOCATED BY SEQUENTIAL SCAN ON TRANSPORTER-ID AND A
000600* CASE-INSENSITIVE COMPARE ON TRUCK-TYPE.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION
001100* ------ ---------- ------ ----------------------------------- *
001200* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001300* TM3D11 11/11/2003 ONGKSP - REQ#8814 - ADD AK-VERSION OPTIMISTIC
001400*                     LOCK COUNTER FOR BOOKING CONCURRENCY.
001500* TM3D14 02/02/2004 ONGKSP - AK-TRUCK-TYPE-UC ADDED FOR
001600*                     CASE-FOLDED COMPARE AGAINST LOAD TRUCK
001700*                     TYPE (RULE 1 CAPACITY VALIDATION).
001800*****************************************************************
001900 01  AK-AVAILABLE-TRUCK-RECORD.
002000     05  AK-TRANSPORTER-ID          PIC X(36).
002100*                                    FK TO TMSTRAN
002200     05  AK-TRUCK-TYPE              PIC X(20).
002300     05  AK-TRUCK-TYPE-UC REDEFINES AK-TRUCK-TYPE PIC X(20).
002400*                                    UPPER-CASED COMPARE VIEW -
002500*                                    SEE TMSVTRAN B400 PARAGRAPH
002600     05  AK-COUNT                   PIC 9(06).
002700     05  AK-VERSION                 PIC 9(09).
002800     05  FILLER                     PIC X(21).
