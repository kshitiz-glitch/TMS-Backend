000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMSVBOOK.
000500 AUTHOR.         CHAN HOCK SENG.
000600 INSTALLATION.   FREIGHT SYSTEMS GROUP.
000700 DATE-WRITTEN.   15 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - BOOKING CREATION AND
001200*               CANCELLATION.  CREATE-BOOKING DRIVES THE WHOLE
001300*               RULE 4 CONCURRENT-BOOKING-PREVENTION CHAIN -
001400*               ACCEPT THE BID (TMSVBIDS), DEDUCT THE TRUCK POOL
001500*               (TMSVTRAN), WRITE THE BOOKING, THEN RECOMPUTE
001600*               THE LOAD STATUS (TMSVLOAD).  IF THE TRUCK-POOL
001700*               DEDUCTION FINDS INSUFFICIENT CAPACITY THE WHOLE
001800*               CALL IS TREATED AS A LOST RACE AND BACKED OUT.
001900*
002000*    WK-C-VBOOK-FUNCTION:
002100*    CREATE - CONFIRM A BOOKING AGAINST AN ACCEPTED BID
002200*    CANCEL - CANCEL A CONFIRMED BOOKING, RESTORE THE POOL
002300*
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700* TAG    DATE       DEV    DESCRIPTION
002800* ------ ---------- ------ ----------------------------------- *
002900* TM1A02 15/04/1991 CHANHS - TMS PHASE 1 - INITIAL VERSION.       TM1A02  
003000* TM1B06 30/06/1994 CHNGSL - ADD WK-C-VBOOK-I-ALLOCATED OVERRIDE  TM1B06  
003100*                     SO ONE BID CAN BE SPLIT ACROSS BOOKINGS     TM1B06  
003200*                     FOR MULTI-TRUCK PARTIAL FULFILMENT.         TM1B06  
003300* TM2C07 19/01/1999 LIMYHN - Y2K REMEDIATION - TK-BOOKED-AT NOW   TM2C07  
003400*                     CCYYMMDDHHMMSS.                             TM2C07  
003500* TM3D12 12/11/2003 ONGKSP - REQ#8814 - ON A LOST DEDUCT RACE,    TM3D12  
003600*                     B100 NOW BACKS OUT THE BID ACCEPTANCE VIA   TM3D12  
003700*                     TMSVBIDS/REJECT RATHER THAN LEAVING AN      TM3D12  
003800*                     ORPHANED ACCEPTED BID WITH NO BOOKING.      TM3D12  
003900* TM4E04 02/08/2011 TANWK  - B200-CANCEL-BOOKING NOW CALLS        TM4E04  
004000*                     TMSVLOAD/RVRT UNCONDITIONALLY SO A BOOKED   TM4E04  
004100*                     LOAD REOPENS FOR BIDDING AS SOON AS         TM4E04  
004200*                     CAPACITY REAPPEARS.                         TM4E04  
004300* TM4F01 14/02/2013 PANGWL - REQ#10215 - B100 WAS ALLOWING A      TM4F01  
004400*                     SECOND BOOKING AGAINST A BID THAT ALREADY   TM4F01  
004500*                     HAD ONE, AN OVER-ALLOCATION ABOVE THE BID'S TM4F01  
004600*                     OWN TRUCKS-OFFERED, AND AN ALLOCATION ABOVE TM4F01  
004700*                     THE LOAD'S REMAINING-TRUCKS.  ADDED THE     TM4F01  
004800*                     C200/C210 ONE-BOOKING-PER-BID SCAN AND THE  TM4F01  
004900*                     TWO ALLOCATION-LIMIT CHECKS, AND BACKED OUT TM4F01
005000*                     THE BID ACCEPTANCE ON A WRITE FAILURE TOO.  TM4F01
005100* TM4F02 19/08/2015 PANGWL - REQ#10877 - D900 NOW BACKS OUT A     TM4F02
005200*                     LOST DEDUCT RACE VIA TMSVBIDS/UNACC, NOT    TM4F02
005300*                     REJECT - REJECTED IS A TERMINAL STATUS AND  TM4F02
005400*                     WAS STOPPING THE SHIPPER FROM RETRYING THE  TM4F02
005500*                     SAME BID ONCE CAPACITY FREED UP.            TM4F02
005600*=================================================================
005700*
005800 EJECT
005900**********************
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006600                   UPSI-0 IS UPSI-SWITCH-0
006700                     ON  STATUS IS U0-ON
006800                     OFF STATUS IS U0-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT TMSBOOK ASSIGN TO DATABASE-TMSBOOK
007300            ORGANIZATION     IS RELATIVE
007400            ACCESS MODE      IS DYNAMIC
007500            RELATIVE KEY     IS WS-BOOK-RELKEY
007600            FILE STATUS      IS WK-C-FILE-STATUS.
007700
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300 FD  TMSBOOK
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS TK-BOOKING-RECORD.
008600     COPY TMSBOOK.
008700
008800*************************
008900 WORKING-STORAGE SECTION.
009000*************************
009100 01  FILLER                  PIC X(24) VALUE
009200     "** PROGRAM TMSVBOOK **".
009300
009400     COPY TMSCOM.
009500
009600 01  WS-RELATIVE-KEYS.
009700     05  WS-BOOK-RELKEY       PIC 9(06) COMP.
009800     05  WS-BOOK-RELKEY-X REDEFINES WS-BOOK-RELKEY PIC X(06).
009900     05  FILLER               PIC X(04).
010000
010100 01  WS-WORK-COUNTERS.
010200     05  WS-ALLOCATED         PIC 9(04) COMP.
010300     05  FILLER               PIC X(04).
010400
010500* ----------- CALL AREAS FOR SUBROUTINE LINKAGE -----------------*
010600     COPY VBIDS.
010700     COPY VLOAD.
010800     COPY VTRAN.
010900
011000*****************
011100 LINKAGE SECTION.
011200*****************
011300     COPY VBOOK.
011400
011500 EJECT
011600****************************************
011700 PROCEDURE DIVISION USING WK-C-VBOOK-RECORD.
011800****************************************
011900 MAIN-MODULE.
012000     PERFORM A000-START-PROGRAM-ROUTINE
012100        THRU A099-START-PROGRAM-ROUTINE-EX.
012200     PERFORM B000-MAIN-PROCESSING
012300        THRU B999-MAIN-PROCESSING-EX.
012400     PERFORM Z000-END-PROGRAM-ROUTINE
012500        THRU Z999-END-PROGRAM-ROUTINE-EX.
012600     GOBACK.
012700
012800*-----------------------------------------------------------------
012900 A000-START-PROGRAM-ROUTINE.
013000*-----------------------------------------------------------------
013100     MOVE "N"                TO WK-C-FOUND-SW.
013200     MOVE "N"                 TO WK-C-VBOOK-CONFLICT-SW.
013300     MOVE SPACES               TO WK-C-VBOOK-ERROR-CD.
013400     OPEN I-O   TMSBOOK.
013500     IF NOT WK-C-SUCCESSFUL
013600        DISPLAY "TMSVBOOK - OPEN FILE ERROR - TMSBOOK"
013700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013800        GO TO Y900-ABNORMAL-TERMINATION
013900     END-IF.
014000 A099-START-PROGRAM-ROUTINE-EX.
014100     EXIT.
014200
014300*-----------------------------------------------------------------
014400 B000-MAIN-PROCESSING.
014500*-----------------------------------------------------------------
014600     EVALUATE TRUE
014700        WHEN WK-C-VBOOK-IS-CREATE
014800           PERFORM B100-CREATE-BOOKING
014900              THRU B100-CREATE-BOOKING-EX
015000        WHEN WK-C-VBOOK-IS-CANCEL
015100           PERFORM B200-CANCEL-BOOKING
015200              THRU B200-CANCEL-BOOKING-EX
015300        WHEN OTHER
015400           MOVE C-TMS0206       TO WK-C-VBOOK-ERROR-CD
015500     END-EVALUATE.
015600 B999-MAIN-PROCESSING-EX.
015700     EXIT.
015800
015900*-----------------------------------------------------------------
016000 B100-CREATE-BOOKING.
016100*-----------------------------------------------------------------
016200*    RULE 4 - CONCURRENT BOOKING PREVENTION.  THE TRUCK-POOL
016300*    DEDUCTION IN TMSVTRAN IS THE LAST WORD - IF IT FAILS FOR
016400*    LACK OF CAPACITY, THIS CALL LOSES THE RACE AND THE BID
016500*    ACCEPTANCE TAKEN IN STEP 1 IS BACKED OUT BELOW.
016600*-----------------------------------------------------------------
016700     PERFORM C200-FIND-BOOK-BY-BID-ID                             TM4F01  
016800        THRU C200-FIND-BOOK-BY-BID-ID-EX.                         TM4F01  
016900     IF WK-C-KEY-FOUND                                            TM4F01  
017000        MOVE C-TMS0023               TO WK-C-VBOOK-ERROR-CD       TM4F01  
017100        GO TO B100-CREATE-BOOKING-EX                              TM4F01  
017200     END-IF.                                                      TM4F01  
017300
017400     INITIALIZE                   WK-C-VBIDS-RECORD.
017500     MOVE "ACCEPT"                 TO WK-C-VBIDS-FUNCTION.
017600     MOVE WK-C-VBOOK-I-BID-ID       TO WK-C-VBIDS-I-BID-ID.
017700     CALL "TMSVBIDS"                USING WK-C-VBIDS-RECORD.
017800     IF WK-C-VBIDS-ERROR-CD NOT = C-TMS0000
017900        MOVE WK-C-VBIDS-ERROR-CD    TO WK-C-VBOOK-ERROR-CD
018000        GO TO B100-CREATE-BOOKING-EX
018100     END-IF.
018200
018300     IF WK-C-VBOOK-I-ALLOC-SUPPLIED
018400        MOVE WK-C-VBOOK-I-ALLOCATED TO WS-ALLOCATED
018500     ELSE
018600        MOVE WK-C-VBIDS-I-TRUCKS     TO WS-ALLOCATED
018700     END-IF.
018800     IF WS-ALLOCATED > WK-C-VBIDS-I-TRUCKS                        TM4F01  
018900        MOVE C-TMS0410              TO WK-C-VBOOK-ERROR-CD        TM4F01  
019000        PERFORM D900-BACKOUT-BID-ACCEPT                           TM4F01  
019100           THRU D900-BACKOUT-BID-ACCEPT-EX                        TM4F01  
019200        GO TO B100-CREATE-BOOKING-EX                              TM4F01  
019300     END-IF.                                                      TM4F01  
019400
019500     INITIALIZE                   WK-C-VLOAD-RECORD.
019600     MOVE "GETRM"                  TO WK-C-VLOAD-FUNCTION.
019700     MOVE WK-C-VBIDS-I-LOAD-ID      TO WK-C-VLOAD-I-LOAD-ID.
019800     CALL "TMSVLOAD"                USING WK-C-VLOAD-RECORD.
019900     IF WK-C-VLOAD-ERROR-CD NOT = C-TMS0000
020000        MOVE WK-C-VLOAD-ERROR-CD    TO WK-C-VBOOK-ERROR-CD
020100        PERFORM D900-BACKOUT-BID-ACCEPT
020200           THRU D900-BACKOUT-BID-ACCEPT-EX
020300        GO TO B100-CREATE-BOOKING-EX
020400     END-IF.
020500     IF WS-ALLOCATED > WK-C-VLOAD-O-REMAINING                     TM4F01  
020600        MOVE C-TMS0410              TO WK-C-VBOOK-ERROR-CD        TM4F01  
020700        PERFORM D900-BACKOUT-BID-ACCEPT                           TM4F01  
020800           THRU D900-BACKOUT-BID-ACCEPT-EX                        TM4F01  
020900        GO TO B100-CREATE-BOOKING-EX                              TM4F01  
021000     END-IF.                                                      TM4F01  
021100
021200     INITIALIZE                   WK-C-VTRAN-RECORD.
021300     MOVE "DEDUCT"                 TO WK-C-VTRAN-FUNCTION.
021400     MOVE WK-C-VBIDS-I-TRANS-ID     TO WK-C-VTRAN-I-TRANS-ID.
021500     MOVE WK-C-VLOAD-O-TRUCK-TYPE    TO WK-C-VTRAN-I-TRUCK-TYPE.
021600     MOVE WS-ALLOCATED                TO WK-C-VTRAN-I-AMOUNT.
021700     CALL "TMSVTRAN"                  USING WK-C-VTRAN-RECORD.
021800     IF WK-C-VTRAN-ERROR-CD = C-TMS0410
021900        MOVE "Y"                     TO WK-C-VBOOK-CONFLICT-SW
022000        MOVE C-TMS0499                TO WK-C-VBOOK-ERROR-CD
022100        PERFORM D900-BACKOUT-BID-ACCEPT
022200           THRU D900-BACKOUT-BID-ACCEPT-EX
022300        GO TO B100-CREATE-BOOKING-EX
022400     END-IF.
022500     IF WK-C-VTRAN-ERROR-CD NOT = C-TMS0000
022600        MOVE WK-C-VTRAN-ERROR-CD      TO WK-C-VBOOK-ERROR-CD
022700        PERFORM D900-BACKOUT-BID-ACCEPT
022800           THRU D900-BACKOUT-BID-ACCEPT-EX
022900        GO TO B100-CREATE-BOOKING-EX
023000     END-IF.
023100
023200     PERFORM C900-FIND-BOOK-NEXT-SLOT
023300        THRU C900-FIND-BOOK-NEXT-SLOT-EX.
023400     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
023500     ACCEPT WK-C-TODAY-TIME     FROM TIME.
023600     MOVE SPACES                    TO TK-BOOKING-RECORD.
023700     MOVE WK-C-VBOOK-I-BOOKING-ID     TO TK-BOOKING-ID.
023800     MOVE WK-C-VBIDS-I-LOAD-ID         TO TK-LOAD-ID.
023900     MOVE WK-C-VBOOK-I-BID-ID           TO TK-BID-ID.
024000     MOVE WK-C-VBIDS-I-TRANS-ID          TO TK-TRANSPORTER-ID.
024100     MOVE WS-ALLOCATED                    TO TK-ALLOCATED-TRUCKS.
024200     MOVE WK-C-VBIDS-I-RATE                TO TK-FINAL-RATE.
024300     MOVE "CONFIRMED"                       TO TK-STATUS.
024400     MOVE WK-C-TODAY-CCYYMMDD      TO TK-BOOKAT-CCYYMMDD.
024500     MOVE WK-C-TODAY-TIME                     TO TK-BOOKAT-HHMMSS.
024600     WRITE TK-BOOKING-RECORD.
024700     IF NOT WK-C-SUCCESSFUL
024800        MOVE C-TMS0206                  TO WK-C-VBOOK-ERROR-CD
024900        DISPLAY "TMSVBOOK - WRITE ERROR - TMSBOOK"
025000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025100        PERFORM D900-BACKOUT-BID-ACCEPT                           TM4F01  
025200           THRU D900-BACKOUT-BID-ACCEPT-EX                        TM4F01  
025300        GO TO B100-CREATE-BOOKING-EX                              TM4F01  
025400     END-IF.
025500
025600     INITIALIZE                   WK-C-VLOAD-RECORD.
025700     MOVE "RECMP"                  TO WK-C-VLOAD-FUNCTION.
025800     MOVE WK-C-VBIDS-I-LOAD-ID      TO WK-C-VLOAD-I-LOAD-ID.
025900     CALL "TMSVLOAD"                USING WK-C-VLOAD-RECORD.
026000
026100     INITIALIZE                   WK-C-VTRAN-RECORD.
026200     MOVE "GET   "                 TO WK-C-VTRAN-FUNCTION.
026300     MOVE TK-TRANSPORTER-ID         TO WK-C-VTRAN-I-TRANS-ID.
026400     CALL "TMSVTRAN"                USING WK-C-VTRAN-RECORD.
026500
026600     MOVE C-TMS0000                TO WK-C-VBOOK-ERROR-CD.
026700     MOVE TK-BOOKING-ID              TO WK-C-VBOOK-O-BOOKING-ID.
026800     MOVE TK-LOAD-ID                  TO WK-C-VBOOK-O-LOAD-ID.
026900     MOVE TK-TRANSPORTER-ID             TO WK-C-VBOOK-O-TRANS-ID.
027000     MOVE TK-ALLOCATED-TRUCKS      TO WK-C-VBOOK-O-ALLOCATED.
027100     MOVE TK-FINAL-RATE            TO WK-C-VBOOK-O-FINAL-RATE.
027200     MOVE TK-STATUS                TO WK-C-VBOOK-O-STATUS.
027300     MOVE TK-BOOKED-AT             TO WK-C-VBOOK-O-BOOKED-AT.
027400     MOVE WK-C-VLOAD-O-TRUCK-TYPE               TO
027500                                    WK-C-VBOOK-O-TRUCK-TYPE.
027600     MOVE WK-C-VTRAN-O-COMPANY                   TO
027700                                    WK-C-VBOOK-O-COMPANY.
027800 B100-CREATE-BOOKING-EX.
027900     EXIT.
028000
028100*-----------------------------------------------------------------
028200 B200-CANCEL-BOOKING.
028300*-----------------------------------------------------------------
028400     PERFORM C100-FIND-BOOK-BY-ID
028500        THRU C100-FIND-BOOK-BY-ID-EX.
028600     IF NOT WK-C-KEY-FOUND
028700        MOVE C-TMS0016            TO WK-C-VBOOK-ERROR-CD
028800        GO TO B200-CANCEL-BOOKING-EX
028900     END-IF.
029000     IF NOT TK-STATUS-CONFIRMED
029100        MOVE C-TMS0301            TO WK-C-VBOOK-ERROR-CD
029200        GO TO B200-CANCEL-BOOKING-EX
029300     END-IF.
029400     MOVE "CANCELLED"             TO TK-STATUS.
029500     REWRITE TK-BOOKING-RECORD.
029600     IF NOT WK-C-SUCCESSFUL
029700        MOVE C-TMS0206            TO WK-C-VBOOK-ERROR-CD
029800        DISPLAY "TMSVBOOK - REWRITE ERROR - TMSBOOK"
029900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000        GO TO B200-CANCEL-BOOKING-EX
030100     END-IF.
030200
030300     INITIALIZE                   WK-C-VLOAD-RECORD.
030400     MOVE "GETRM"                  TO WK-C-VLOAD-FUNCTION.
030500     MOVE TK-LOAD-ID                TO WK-C-VLOAD-I-LOAD-ID.
030600     CALL "TMSVLOAD"                USING WK-C-VLOAD-RECORD.
030700
030800     INITIALIZE                   WK-C-VTRAN-RECORD.
030900     MOVE "RSTORE"                 TO WK-C-VTRAN-FUNCTION.
031000     MOVE TK-TRANSPORTER-ID         TO WK-C-VTRAN-I-TRANS-ID.
031100     MOVE WK-C-VLOAD-O-TRUCK-TYPE    TO WK-C-VTRAN-I-TRUCK-TYPE.
031200     MOVE TK-ALLOCATED-TRUCKS         TO WK-C-VTRAN-I-AMOUNT.
031300     CALL "TMSVTRAN"                  USING WK-C-VTRAN-RECORD.
031400
031500     INITIALIZE                   WK-C-VLOAD-RECORD.
031600     MOVE "RVRT "                  TO WK-C-VLOAD-FUNCTION.
031700     MOVE TK-LOAD-ID                TO WK-C-VLOAD-I-LOAD-ID.
031800     CALL "TMSVLOAD"                USING WK-C-VLOAD-RECORD.
031900
032000     MOVE C-TMS0000               TO WK-C-VBOOK-ERROR-CD.
032100     MOVE TK-BOOKING-ID            TO WK-C-VBOOK-O-BOOKING-ID.
032200     MOVE TK-STATUS                  TO WK-C-VBOOK-O-STATUS.
032300 B200-CANCEL-BOOKING-EX.
032400     EXIT.
032500
032600*-----------------------------------------------------------------
032700*                   PROGRAM SUBROUTINES
032800*-----------------------------------------------------------------
032900 C100-FIND-BOOK-BY-ID.
033000*-----------------------------------------------------------------
033100     MOVE "N"                     TO WK-C-FOUND-SW WK-C-EOF-SW.
033200     MOVE 1                       TO WS-BOOK-RELKEY.
033300     START TMSBOOK KEY IS NOT LESS THAN WS-BOOK-RELKEY
033400        INVALID KEY
033500           MOVE "Y"               TO WK-C-EOF-SW
033600     END-START.
033700     PERFORM C110-READ-BOOK-NEXT
033800        THRU C110-READ-BOOK-NEXT-EX
033900        UNTIL WK-C-KEY-FOUND OR WK-C-AT-END-OF-FILE.
034000 C100-FIND-BOOK-BY-ID-EX.
034100     EXIT.
034200
034300 C110-READ-BOOK-NEXT.
034400*-----------------------------------------------------------------
034500     READ TMSBOOK NEXT RECORD
034600        AT END
034700           MOVE "Y"               TO WK-C-EOF-SW
034800        NOT AT END
034900           IF TK-BOOKING-ID = WK-C-VBOOK-I-BOOKING-ID
035000              MOVE "Y"            TO WK-C-FOUND-SW
035100           END-IF
035200     END-READ.
035300 C110-READ-BOOK-NEXT-EX.
035400     EXIT.
035500
035600 C200-FIND-BOOK-BY-BID-ID.                                        TM4F01  
035700*-----------------------------------------------------------------TM4F01  
035800*    ONE BOOKING PER BID.  SCANS FOR ANY EXISTING BOOKING -       TM4F01  
035900*    REGARDLESS OF STATUS - ALREADY HOLDING THIS BID-ID.          TM4F01  
036000*-----------------------------------------------------------------TM4F01  
036100     MOVE "N"                     TO WK-C-FOUND-SW WK-C-EOF-SW.   TM4F01  
036200     MOVE 1                       TO WS-BOOK-RELKEY.              TM4F01  
036300     START TMSBOOK KEY IS NOT LESS THAN WS-BOOK-RELKEY            TM4F01  
036400        INVALID KEY                                               TM4F01  
036500           MOVE "Y"               TO WK-C-EOF-SW                  TM4F01  
036600     END-START.                                                   TM4F01  
036700     PERFORM C210-READ-BOOK-NEXT-BY-BID                           TM4F01  
036800        THRU C210-READ-BOOK-NEXT-BY-BID-EX                        TM4F01  
036900        UNTIL WK-C-KEY-FOUND OR WK-C-AT-END-OF-FILE.              TM4F01  
037000 C200-FIND-BOOK-BY-BID-ID-EX.                                     TM4F01  
037100     EXIT.                                                        TM4F01  
037200                                                                  TM4F01  
037300 C210-READ-BOOK-NEXT-BY-BID.                                      TM4F01  
037400*-----------------------------------------------------------------TM4F01  
037500     READ TMSBOOK NEXT RECORD                                     TM4F01  
037600        AT END                                                    TM4F01  
037700           MOVE "Y"               TO WK-C-EOF-SW                  TM4F01  
037800        NOT AT END                                                TM4F01  
037900           IF TK-BID-ID = WK-C-VBOOK-I-BID-ID                     TM4F01  
038000              MOVE "Y"            TO WK-C-FOUND-SW                TM4F01  
038100           END-IF                                                 TM4F01  
038200     END-READ.                                                    TM4F01  
038300 C210-READ-BOOK-NEXT-BY-BID-EX.                                   TM4F01  
038400     EXIT.                                                        TM4F01  
038500
038600 C900-FIND-BOOK-NEXT-SLOT.
038700*-----------------------------------------------------------------
038800     MOVE "N"                     TO WK-C-EOF-SW.
038900     MOVE 1                       TO WS-BOOK-RELKEY.
039000     START TMSBOOK KEY IS NOT LESS THAN WS-BOOK-RELKEY
039100        INVALID KEY
039200           MOVE "Y"               TO WK-C-EOF-SW
039300     END-START.
039400     PERFORM C910-SCAN-BOOK-NEXT
039500        THRU C910-SCAN-BOOK-NEXT-EX
039600        UNTIL WK-C-AT-END-OF-FILE.
039700 C900-FIND-BOOK-NEXT-SLOT-EX.
039800     EXIT.
039900
040000 C910-SCAN-BOOK-NEXT.
040100*-----------------------------------------------------------------
040200     READ TMSBOOK NEXT RECORD
040300        AT END
040400           MOVE "Y"               TO WK-C-EOF-SW
040500        NOT AT END
040600           ADD 1                  TO WS-BOOK-RELKEY
040700     END-READ.
040800 C910-SCAN-BOOK-NEXT-EX.
040900     EXIT.
041000
041100 D900-BACKOUT-BID-ACCEPT.
041200*-----------------------------------------------------------------
041300*    A DOWNSTREAM STEP FAILED AFTER TMSVBIDS ALREADY MARKED THE
041400*    BID ACCEPTED - THE TRUCK-POOL DEDUCTION THAT ACCEPT TIME      TM4F02
041500*    COUNTED ON NEVER WENT THROUGH, SO THE BID IS PUT BACK TO      TM4F02
041600*    PENDING (NOT REJECTED - SEE TM4F02 BELOW) SO THE SHIPPER      TM4F02
041700*    CAN RETRY THE BOOKING AGAINST THE SAME BID ONCE THE POOL      TM4F02
041800*    CONFLICT CLEARS, INSTEAD OF LOSING THE BID OUTRIGHT.          TM4F02
041900*-----------------------------------------------------------------
042000     INITIALIZE                   WK-C-VBIDS-RECORD.
042100     MOVE "UNACC "                 TO WK-C-VBIDS-FUNCTION.         TM4F02
042200     MOVE WK-C-VBOOK-I-BID-ID       TO WK-C-VBIDS-I-BID-ID.
042300     CALL "TMSVBIDS"                USING WK-C-VBIDS-RECORD.
042400 D900-BACKOUT-BID-ACCEPT-EX.
042500     EXIT.
042600
042700*-----------------------------------------------------------------
042800 Y900-ABNORMAL-TERMINATION.
042900*-----------------------------------------------------------------
043000     PERFORM Z000-END-PROGRAM-ROUTINE
043100        THRU Z999-END-PROGRAM-ROUTINE-EX.
043200     MOVE C-TMS0206               TO WK-C-VBOOK-ERROR-CD.
043300     GOBACK.
043400
043500 Z000-END-PROGRAM-ROUTINE.
043600*-----------------------------------------------------------------
043700     CLOSE TMSBOOK.
043800     IF NOT WK-C-SUCCESSFUL
043900        DISPLAY "TMSVBOOK - CLOSE FILE ERROR"
044000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044100     END-IF.
044200 Z999-END-PROGRAM-ROUTINE-EX.
044300     EXIT.
044400******************************************************************
044500************** END OF PROGRAM SOURCE -  TMSVBOOK ***************
044600******************************************************************
