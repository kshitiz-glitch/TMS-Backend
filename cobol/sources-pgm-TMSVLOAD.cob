000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMSVLOAD.
000500 AUTHOR.         WEE MEI TING.
000600 INSTALLATION.   FREIGHT SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - LOAD LIFECYCLE RULE ENGINE.
001200*               CREATES AND CANCELS LOADS, FLIPS A LOAD TO
001300*               OPEN_FOR_BIDS ON ITS FIRST BID, AND RUNS THE
001400*               ALLOCATION CONTROL-BREAK THAT MOVES A LOAD TO
001500*               BOOKED (OR BACK TO OPEN_FOR_BIDS) AS CONFIRMED
001600*               BOOKINGS COME AND GO.
001700*
001800*    WK-C-VLOAD-FUNCTION:
001900*    CREAT - CREATE A NEW LOAD, STATUS = POSTED
002000*    CNCL  - CANCEL A LOAD, REJECT ITS PENDING BIDS
002100*    OPEN  - POSTED TO OPEN_FOR_BIDS (FIRST-BID TRANSITION)
002200*    RECMP - RECOMPUTE STATUS FROM CONFIRMED BOOKINGS
002300*    RVRT  - REVERT BOOKED TO OPEN_FOR_BIDS AFTER A CANCEL
002400*    GETRM - RETURN REMAINING-TRUCKS ONLY, NO WRITE
002500*
002600*    RETURN CODES (WK-C-VLOAD-ERROR-CD):
002700*    TMS0000 - NORMAL
002800*    TMS0016 - LOAD-ID NOT FOUND
002900*    TMS0301 - LOAD CANNOT BE CANCELLED IN ITS CURRENT STATUS
003000*    TMS0206 - FILE I-O ERROR - SEE DISPLAY FOR WK-C-FILE-STATUS
003100*
003200*=================================================================
003300* HISTORY OF MODIFICATION:
003400*=================================================================
003500* TAG    DATE       DEV    DESCRIPTION
003600* ------ ---------- ------ ----------------------------------- *
003700* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.       TM1A00  
003800*                     CREATE/CANCEL/OPEN FUNCTIONS ONLY.          TM1A00  
003900* TM1B05 30/06/1994 CHNGSL - ADD RECMP/RVRT CONTROL-BREAK         TM1B05  
004000*                     FUNCTIONS FOR MULTI-TRUCK PARTIAL           TM1B05  
004100*                     FULFILMENT (REQ#2201).                      TM1B05  
004200* TM1C02 08/02/1997 LIMYHN - FIX: B400-RECOMPUTE-STATUS WAS NOT   TM1C02  
004300*                     REJECTING PENDING BIDS WHEN A LOAD WENT     TM1C02  
004400*                     STRAIGHT FROM POSTED TO FULLY ALLOCATED.    TM1C02  
004500* TM2C07 19/01/1999 LIMYHN - Y2K REMEDIATION - WS-TODAY-CCYYMMDD  TM2C07  
004600*                     EXPANDED TO 4-DIGIT CENTURY; TIMESTAMP      TM2C07  
004700*                     FIELDS ON TMSLOAD NOW CCYYMMDDHHMMSS.       TM2C07  
004800* TM3D11 11/11/2003 ONGKSP - REQ#8814 - GETRM FUNCTION ADDED AS   TM3D11  
004900*                     A COMMON SUBROUTINE CALL FOR TMSVBIDS AND   TM3D11  
005000*                     TMSVBOOK CAPACITY CHECKS.                   TM3D11  
005100* TM4E03 25/07/2011 TANWK  - REQ#13390 - B200-CANCEL-LOAD NOW     TM4E03
005200*                     REJECTS BIDS VIA TMSBID I-O PASS, NOT A     TM4E03
005300*                     SEPARATE STANDALONE JOB STEP.               TM4E03
005400* TM4F03 20/08/2015 PANGWL - REQ#10877 - TL-VERSION WAS NEVER     TM4F03
005500*                     ADVANCED ONCE SET UP AT CREATE.  B200/B300/ TM4F03
005600*                     B400/B500 NOW TICK IT ON EVERY STATUS       TM4F03
005700*                     REWRITE, THE SAME WAY TMSVTRAN TICKS        TM4F03
005800*                     AK-VERSION ON THE TRUCK POOL.               TM4F03
005900*=================================================================
006000*
006100 EJECT
006200**********************
006300 ENVIRONMENT DIVISION.
006400**********************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-AS400.
006700 OBJECT-COMPUTER.  IBM-AS400.
006800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006900                   UPSI-0 IS UPSI-SWITCH-0
007000                     ON  STATUS IS U0-ON
007100                     OFF STATUS IS U0-OFF.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT TMSLOAD ASSIGN TO DATABASE-TMSLOAD
007600            ORGANIZATION     IS RELATIVE
007700            ACCESS MODE      IS DYNAMIC
007800            RELATIVE KEY     IS WS-LOAD-RELKEY
007900            FILE STATUS      IS WK-C-FILE-STATUS.
008000     SELECT TMSBID ASSIGN TO DATABASE-TMSBID
008100            ORGANIZATION     IS RELATIVE
008200            ACCESS MODE      IS DYNAMIC
008300            RELATIVE KEY     IS WS-BID-RELKEY
008400            FILE STATUS      IS WK-C-FILE-STATUS.
008500     SELECT TMSBOOK ASSIGN TO DATABASE-TMSBOOK
008600            ORGANIZATION     IS RELATIVE
008700            ACCESS MODE      IS DYNAMIC
008800            RELATIVE KEY     IS WS-BOOK-RELKEY
008900            FILE STATUS      IS WK-C-FILE-STATUS.
009000
009100***************
009200 DATA DIVISION.
009300***************
009400 FILE SECTION.
009500**************
009600 FD  TMSLOAD
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS TL-LOAD-RECORD.
009900     COPY TMSLOAD.
010000
010100 FD  TMSBID
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS TB-BID-RECORD.
010400     COPY TMSBID.
010500
010600 FD  TMSBOOK
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS TK-BOOKING-RECORD.
010900     COPY TMSBOOK.
011000
011100*************************
011200 WORKING-STORAGE SECTION.
011300*************************
011400 01  FILLER                  PIC X(24) VALUE
011500     "** PROGRAM TMSVLOAD **".
011600
011700* ------------------ PROGRAM WORKING STORAGE -------------------*
011800     COPY TMSCOM.
011900
012000 01  WS-RELATIVE-KEYS.
012100     05  WS-LOAD-RELKEY       PIC 9(06) COMP.
012200     05  WS-BID-RELKEY        PIC 9(06) COMP.
012300     05  WS-BOOK-RELKEY       PIC 9(06) COMP.
012400     05  WS-LOAD-RELKEY-X REDEFINES WS-LOAD-RELKEY PIC X(06).
012500     05  FILLER               PIC X(04).
012600
012700 01  WS-WORK-COUNTERS.
012800     05  WS-SUM-ALLOCATED     PIC 9(09) COMP.
012900     05  WS-REMAINING         PIC S9(05) COMP.
013000     05  WS-ACTIVE-BID-CNT    PIC 9(04) COMP.
013100     05  FILLER               PIC X(04).
013200
013300 01  WS-WORK-SWITCHES.
013400     05  WS-SAVE-STATUS       PIC X(14).
013500     05  FILLER               PIC X(04).
013600
013700*****************
013800 LINKAGE SECTION.
013900*****************
014000     COPY VLOAD.
014100
014200 EJECT
014300****************************************
014400 PROCEDURE DIVISION USING WK-C-VLOAD-RECORD.
014500****************************************
014600 MAIN-MODULE.
014700     PERFORM A000-START-PROGRAM-ROUTINE
014800        THRU A099-START-PROGRAM-ROUTINE-EX.
014900     PERFORM B000-MAIN-PROCESSING
015000        THRU B999-MAIN-PROCESSING-EX.
015100     PERFORM Z000-END-PROGRAM-ROUTINE
015200        THRU Z999-END-PROGRAM-ROUTINE-EX.
015300     GOBACK.
015400
015500*-----------------------------------------------------------------
015600 A000-START-PROGRAM-ROUTINE.
015700*-----------------------------------------------------------------
015800     MOVE "N"                TO WK-C-VLOAD-FOUND-SW.
015900     MOVE SPACES              TO WK-C-VLOAD-ERROR-CD.
016000     OPEN I-O   TMSLOAD.
016100     IF NOT WK-C-SUCCESSFUL
016200        DISPLAY "TMSVLOAD - OPEN FILE ERROR - TMSLOAD"
016300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400        GO TO Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600     OPEN I-O   TMSBID.
016700     IF NOT WK-C-SUCCESSFUL
016800        DISPLAY "TMSVLOAD - OPEN FILE ERROR - TMSBID"
016900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000        GO TO Y900-ABNORMAL-TERMINATION
017100     END-IF.
017200     OPEN INPUT TMSBOOK.
017300     IF NOT WK-C-SUCCESSFUL
017400        DISPLAY "TMSVLOAD - OPEN FILE ERROR - TMSBOOK"
017500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017600        GO TO Y900-ABNORMAL-TERMINATION
017700     END-IF.
017800 A099-START-PROGRAM-ROUTINE-EX.
017900     EXIT.
018000
018100*-----------------------------------------------------------------
018200 B000-MAIN-PROCESSING.
018300*-----------------------------------------------------------------
018400     EVALUATE TRUE
018500        WHEN WK-C-VLOAD-IS-CREATE
018600           PERFORM B100-CREATE-LOAD
018700              THRU B100-CREATE-LOAD-EX
018800        WHEN WK-C-VLOAD-IS-CANCEL
018900           PERFORM B200-CANCEL-LOAD
019000              THRU B200-CANCEL-LOAD-EX
019100        WHEN WK-C-VLOAD-IS-OPEN
019200           PERFORM B300-OPEN-FOR-BIDS
019300              THRU B300-OPEN-FOR-BIDS-EX
019400        WHEN WK-C-VLOAD-IS-RECOMPUTE
019500           PERFORM B400-RECOMPUTE-STATUS
019600              THRU B400-RECOMPUTE-STATUS-EX
019700        WHEN WK-C-VLOAD-IS-REVERT
019800           PERFORM B500-REVERT-STATUS
019900              THRU B500-REVERT-STATUS-EX
020000        WHEN WK-C-VLOAD-IS-GETREM
020100           PERFORM B600-GET-REMAINING-TRUCKS
020200              THRU B600-GET-REMAINING-TRUCKS-EX
020300        WHEN OTHER
020400           MOVE C-TMS0206       TO WK-C-VLOAD-ERROR-CD
020500     END-EVALUATE.
020600 B999-MAIN-PROCESSING-EX.
020700     EXIT.
020800
020900*-----------------------------------------------------------------
021000 B100-CREATE-LOAD.
021100*-----------------------------------------------------------------
021200*    STATUS = POSTED, DATE-POSTED = NOW, VERSION = 0.
021300*    REMAINING-TRUCKS OUT = NO-OF-TRUCKS, ACTIVE-BIDS = 0.
021400*-----------------------------------------------------------------
021500     PERFORM C900-FIND-LOAD-NEXT-SLOT
021600        THRU C900-FIND-LOAD-NEXT-SLOT-EX.
021700     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
021800     ACCEPT WK-C-TODAY-TIME     FROM TIME.
021900     MOVE SPACES                 TO TL-LOAD-RECORD.
022000     MOVE WK-C-VLOAD-I-LOAD-ID    TO TL-LOAD-ID.
022100     MOVE WK-C-VLOAD-I-SHIPPER-ID TO TL-SHIPPER-ID.
022200     MOVE WK-C-VLOAD-I-LOAD-CITY  TO TL-LOADING-CITY.
022300     MOVE WK-C-VLOAD-I-UNLD-CITY  TO TL-UNLOADING-CITY.
022400     MOVE WK-C-VLOAD-I-LOADG-DATE TO TL-LOADING-DATE.
022500     MOVE WK-C-VLOAD-I-PRODUCT    TO TL-PRODUCT-TYPE.
022600     MOVE WK-C-VLOAD-I-WEIGHT     TO TL-WEIGHT.
022700     MOVE WK-C-VLOAD-I-WEIGHT-UNT TO TL-WEIGHT-UNIT.
022800     MOVE WK-C-VLOAD-I-TRUCK-TYPE TO TL-TRUCK-TYPE.
022900     MOVE WK-C-VLOAD-I-NO-TRUCKS  TO TL-NO-OF-TRUCKS.
023000     MOVE "POSTED        "        TO TL-STATUS.
023100     MOVE WK-C-TODAY-CCYYMMDD     TO TL-DPOST-CCYYMMDD.
023200     MOVE WK-C-TODAY-TIME         TO TL-DPOST-HHMMSS.
023300     MOVE 0                       TO TL-VERSION.
023400     WRITE TL-LOAD-RECORD.
023500     IF NOT WK-C-SUCCESSFUL
023600        MOVE C-TMS0206            TO WK-C-VLOAD-ERROR-CD
023700        DISPLAY "TMSVLOAD - WRITE ERROR - TMSLOAD"
023800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900        GO TO B100-CREATE-LOAD-EX
024000     END-IF.
024100     MOVE C-TMS0000               TO WK-C-VLOAD-ERROR-CD.
024200     MOVE TL-LOAD-ID               TO WK-C-VLOAD-O-LOAD-ID.
024300     MOVE TL-STATUS                 TO WK-C-VLOAD-O-STATUS.
024400     MOVE TL-NO-OF-TRUCKS            TO WK-C-VLOAD-O-NO-TRUCKS.
024500     MOVE TL-TRUCK-TYPE                TO WK-C-VLOAD-O-TRUCK-TYPE.
024600     MOVE TL-NO-OF-TRUCKS               TO WK-C-VLOAD-O-REMAINING.
024700     MOVE 0                    TO WK-C-VLOAD-O-ACTV-BIDS.
024800 B100-CREATE-LOAD-EX.
024900     EXIT.
025000
025100*-----------------------------------------------------------------
025200 B200-CANCEL-LOAD.
025300*-----------------------------------------------------------------
025400*    REJECTS WITH TMS0301 IF STATUS IS ALREADY BOOKED OR
025500*    CANCELLED.  OTHERWISE SETS STATUS = CANCELLED AND REJECTS
025600*    EVERY PENDING BID ON THE LOAD.
025700*-----------------------------------------------------------------
025800     PERFORM C100-FIND-LOAD-BY-ID
025900        THRU C100-FIND-LOAD-BY-ID-EX.
026000     IF NOT WK-C-VLOAD-WAS-FOUND
026100        MOVE C-TMS0016            TO WK-C-VLOAD-ERROR-CD
026200        GO TO B200-CANCEL-LOAD-EX
026300     END-IF.
026400     IF TL-STATUS-BOOKED OR TL-STATUS-CANCELLED
026500        MOVE C-TMS0301            TO WK-C-VLOAD-ERROR-CD
026600        MOVE TL-STATUS            TO WK-C-VLOAD-O-STATUS
026700        GO TO B200-CANCEL-LOAD-EX
026800     END-IF.
026900     MOVE "CANCELLED     "        TO TL-STATUS.
027000     ADD 1                        TO TL-VERSION.                  TM4F03
027100     REWRITE TL-LOAD-RECORD.
027200     IF NOT WK-C-SUCCESSFUL
027300        MOVE C-TMS0206            TO WK-C-VLOAD-ERROR-CD
027400        DISPLAY "TMSVLOAD - REWRITE ERROR - TMSLOAD"
027500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600        GO TO B200-CANCEL-LOAD-EX
027700     END-IF.
027800     PERFORM D100-REJECT-PENDING-BIDS
027900        THRU D100-REJECT-PENDING-BIDS-EX.
028000     MOVE C-TMS0000               TO WK-C-VLOAD-ERROR-CD.
028100     MOVE TL-LOAD-ID               TO WK-C-VLOAD-O-LOAD-ID.
028200     MOVE TL-STATUS                 TO WK-C-VLOAD-O-STATUS.
028300 B200-CANCEL-LOAD-EX.
028400     EXIT.
028500
028600*-----------------------------------------------------------------
028700 B300-OPEN-FOR-BIDS.
028800*-----------------------------------------------------------------
028900*    NO-OP UNLESS CURRENT STATUS IS POSTED (FIRST-BID
029000*    TRANSITION, CALLED FROM TMSVBIDS SUBMIT-BID STEP 8).
029100*-----------------------------------------------------------------
029200     PERFORM C100-FIND-LOAD-BY-ID
029300        THRU C100-FIND-LOAD-BY-ID-EX.
029400     IF NOT WK-C-VLOAD-WAS-FOUND
029500        MOVE C-TMS0016            TO WK-C-VLOAD-ERROR-CD
029600        GO TO B300-OPEN-FOR-BIDS-EX
029700     END-IF.
029800     IF TL-STATUS-POSTED
029900        MOVE "OPEN_FOR_BIDS "     TO TL-STATUS
030000        ADD 1                     TO TL-VERSION                   TM4F03
030100        REWRITE TL-LOAD-RECORD
030200        IF NOT WK-C-SUCCESSFUL
030300           MOVE C-TMS0206         TO WK-C-VLOAD-ERROR-CD
030400           DISPLAY "TMSVLOAD - REWRITE ERROR - TMSLOAD"
030500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600           GO TO B300-OPEN-FOR-BIDS-EX
030700        END-IF
030800     END-IF.
030900     MOVE C-TMS0000               TO WK-C-VLOAD-ERROR-CD.
031000     MOVE TL-STATUS                 TO WK-C-VLOAD-O-STATUS.
031100 B300-OPEN-FOR-BIDS-EX.
031200     EXIT.
031300
031400*-----------------------------------------------------------------
031500 B400-RECOMPUTE-STATUS.
031600*-----------------------------------------------------------------
031700*    CONTROL BREAK ON THE ALLOCATION TOTAL.  WHEN REMAINING
031800*    REACHES ZERO AND THE LOAD IS OPEN_FOR_BIDS, FLIP TO BOOKED
031900*    AND REJECT EVERY STILL-PENDING BID (RULE 3).
032000*-----------------------------------------------------------------
032100     PERFORM C100-FIND-LOAD-BY-ID
032200        THRU C100-FIND-LOAD-BY-ID-EX.
032300     IF NOT WK-C-VLOAD-WAS-FOUND
032400        MOVE C-TMS0016            TO WK-C-VLOAD-ERROR-CD
032500        GO TO B400-RECOMPUTE-STATUS-EX
032600     END-IF.
032700     PERFORM C500-SUM-CONFIRMED-BOOKINGS
032800        THRU C500-SUM-CONFIRMED-BOOKINGS-EX.
032900     COMPUTE WS-REMAINING = TL-NO-OF-TRUCKS - WS-SUM-ALLOCATED.
033000     IF WS-REMAINING = 0 AND TL-STATUS-OPEN
033100        MOVE "BOOKED        "     TO TL-STATUS
033200        ADD 1                     TO TL-VERSION                   TM4F03
033300        REWRITE TL-LOAD-RECORD
033400        IF NOT WK-C-SUCCESSFUL
033500           MOVE C-TMS0206         TO WK-C-VLOAD-ERROR-CD
033600           DISPLAY "TMSVLOAD - REWRITE ERROR - TMSLOAD"
033700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033800           GO TO B400-RECOMPUTE-STATUS-EX
033900        END-IF
034000        PERFORM D100-REJECT-PENDING-BIDS
034100           THRU D100-REJECT-PENDING-BIDS-EX
034200     END-IF.
034300     MOVE C-TMS0000               TO WK-C-VLOAD-ERROR-CD.
034400     MOVE TL-STATUS                 TO WK-C-VLOAD-O-STATUS.
034500     MOVE WS-REMAINING               TO WK-C-VLOAD-O-REMAINING.
034600 B400-RECOMPUTE-STATUS-EX.
034700     EXIT.
034800
034900*-----------------------------------------------------------------
035000 B500-REVERT-STATUS.
035100*-----------------------------------------------------------------
035200*    IF A BOOKING WAS JUST CANCELLED AND REMAINING IS AGAIN
035300*    GREATER THAN ZERO, A BOOKED LOAD REVERTS TO OPEN_FOR_BIDS.
035400*    AUTO-REJECTED BIDS STAY REJECTED - ONE DIRECTION ONLY.
035500*-----------------------------------------------------------------
035600     PERFORM C100-FIND-LOAD-BY-ID
035700        THRU C100-FIND-LOAD-BY-ID-EX.
035800     IF NOT WK-C-VLOAD-WAS-FOUND
035900        MOVE C-TMS0016            TO WK-C-VLOAD-ERROR-CD
036000        GO TO B500-REVERT-STATUS-EX
036100     END-IF.
036200     PERFORM C500-SUM-CONFIRMED-BOOKINGS
036300        THRU C500-SUM-CONFIRMED-BOOKINGS-EX.
036400     COMPUTE WS-REMAINING = TL-NO-OF-TRUCKS - WS-SUM-ALLOCATED.
036500     IF WS-REMAINING > 0 AND TL-STATUS-BOOKED
036600        MOVE "OPEN_FOR_BIDS "     TO TL-STATUS
036700        ADD 1                     TO TL-VERSION                   TM4F03
036800        REWRITE TL-LOAD-RECORD
036900        IF NOT WK-C-SUCCESSFUL
037000           MOVE C-TMS0206         TO WK-C-VLOAD-ERROR-CD
037100           DISPLAY "TMSVLOAD - REWRITE ERROR - TMSLOAD"
037200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037300           GO TO B500-REVERT-STATUS-EX
037400        END-IF
037500     END-IF.
037600     MOVE C-TMS0000               TO WK-C-VLOAD-ERROR-CD.
037700     MOVE TL-STATUS                 TO WK-C-VLOAD-O-STATUS.
037800     MOVE WS-REMAINING               TO WK-C-VLOAD-O-REMAINING.
037900 B500-REVERT-STATUS-EX.
038000     EXIT.
038100
038200*-----------------------------------------------------------------
038300 B600-GET-REMAINING-TRUCKS.
038400*-----------------------------------------------------------------
038500*    SUBROUTINE ENTRY USED BY TMSVBIDS AND TMSVBOOK.  NO WRITE.
038600*-----------------------------------------------------------------
038700     PERFORM C100-FIND-LOAD-BY-ID
038800        THRU C100-FIND-LOAD-BY-ID-EX.
038900     IF NOT WK-C-VLOAD-WAS-FOUND
039000        MOVE C-TMS0016            TO WK-C-VLOAD-ERROR-CD
039100        GO TO B600-GET-REMAINING-TRUCKS-EX
039200     END-IF.
039300     PERFORM C500-SUM-CONFIRMED-BOOKINGS
039400        THRU C500-SUM-CONFIRMED-BOOKINGS-EX.
039500     COMPUTE WS-REMAINING = TL-NO-OF-TRUCKS - WS-SUM-ALLOCATED.
039600     MOVE C-TMS0000               TO WK-C-VLOAD-ERROR-CD.
039700     MOVE TL-STATUS                  TO WK-C-VLOAD-O-STATUS.
039800     MOVE TL-TRUCK-TYPE              TO WK-C-VLOAD-O-TRUCK-TYPE.
039900     MOVE WS-REMAINING                 TO WK-C-VLOAD-O-REMAINING.
040000 B600-GET-REMAINING-TRUCKS-EX.
040100     EXIT.
040200
040300*-----------------------------------------------------------------
040400*                   PROGRAM SUBROUTINES
040500*-----------------------------------------------------------------
040600 C100-FIND-LOAD-BY-ID.
040700*-----------------------------------------------------------------
040800     MOVE "N"                     TO WK-C-FOUND-SW WK-C-EOF-SW.
040900     MOVE 1                       TO WS-LOAD-RELKEY.
041000     START TMSLOAD KEY IS NOT LESS THAN WS-LOAD-RELKEY
041100        INVALID KEY
041200           MOVE "Y"               TO WK-C-EOF-SW
041300     END-START.
041400     PERFORM C110-READ-LOAD-NEXT
041500        THRU C110-READ-LOAD-NEXT-EX
041600        UNTIL WK-C-KEY-FOUND OR WK-C-AT-END-OF-FILE.
041700     IF WK-C-KEY-FOUND
041800        MOVE "Y"                  TO WK-C-VLOAD-FOUND-SW
041900     ELSE
042000        MOVE "N"                  TO WK-C-VLOAD-FOUND-SW
042100     END-IF.
042200 C100-FIND-LOAD-BY-ID-EX.
042300     EXIT.
042400
042500 C110-READ-LOAD-NEXT.
042600*-----------------------------------------------------------------
042700     READ TMSLOAD NEXT RECORD
042800        AT END
042900           MOVE "Y"               TO WK-C-EOF-SW
043000        NOT AT END
043100           IF TL-LOAD-ID = WK-C-VLOAD-I-LOAD-ID
043200              MOVE "Y"            TO WK-C-FOUND-SW
043300           END-IF
043400     END-READ.
043500 C110-READ-LOAD-NEXT-EX.
043600     EXIT.
043700
043800 C500-SUM-CONFIRMED-BOOKINGS.
043900*-----------------------------------------------------------------
044000*    REMAINING-TRUCKS CONTROL TOTAL - RULE 3.  NOT STORED ON
044100*    TMSLOAD; RECOMPUTED FROM TMSBOOK EVERY TIME IT IS NEEDED.
044200*-----------------------------------------------------------------
044300     MOVE ZERO                    TO WS-SUM-ALLOCATED.
044400     MOVE "N"                     TO WK-C-EOF-SW.
044500     MOVE 1                       TO WS-BOOK-RELKEY.
044600     START TMSBOOK KEY IS NOT LESS THAN WS-BOOK-RELKEY
044700        INVALID KEY
044800           MOVE "Y"               TO WK-C-EOF-SW
044900     END-START.
045000     PERFORM C510-ADD-BOOKING-NEXT
045100        THRU C510-ADD-BOOKING-NEXT-EX
045200        UNTIL WK-C-AT-END-OF-FILE.
045300 C500-SUM-CONFIRMED-BOOKINGS-EX.
045400     EXIT.
045500
045600 C510-ADD-BOOKING-NEXT.
045700*-----------------------------------------------------------------
045800     READ TMSBOOK NEXT RECORD
045900        AT END
046000           MOVE "Y"               TO WK-C-EOF-SW
046100        NOT AT END
046200           IF TK-LOAD-ID = TL-LOAD-ID AND TK-STATUS-CONFIRMED
046300              ADD TK-ALLOCATED-TRUCKS TO WS-SUM-ALLOCATED
046400           END-IF
046500     END-READ.
046600 C510-ADD-BOOKING-NEXT-EX.
046700     EXIT.
046800
046900 C900-FIND-LOAD-NEXT-SLOT.
047000*-----------------------------------------------------------------
047100*    APPEND-BY-SCAN - POSITION WS-LOAD-RELKEY AT THE FIRST FREE
047200*    SLOT PAST THE CURRENT END OF TMSLOAD.
047300*-----------------------------------------------------------------
047400     MOVE "N"                     TO WK-C-EOF-SW.
047500     MOVE 1                       TO WS-LOAD-RELKEY.
047600     START TMSLOAD KEY IS NOT LESS THAN WS-LOAD-RELKEY
047700        INVALID KEY
047800           MOVE "Y"               TO WK-C-EOF-SW
047900     END-START.
048000     PERFORM C910-SCAN-LOAD-NEXT
048100        THRU C910-SCAN-LOAD-NEXT-EX
048200        UNTIL WK-C-AT-END-OF-FILE.
048300 C900-FIND-LOAD-NEXT-SLOT-EX.
048400     EXIT.
048500
048600 C910-SCAN-LOAD-NEXT.
048700*-----------------------------------------------------------------
048800     READ TMSLOAD NEXT RECORD
048900        AT END
049000           MOVE "Y"               TO WK-C-EOF-SW
049100        NOT AT END
049200           ADD 1                  TO WS-LOAD-RELKEY
049300     END-READ.
049400 C910-SCAN-LOAD-NEXT-EX.
049500     EXIT.
049600
049700 D100-REJECT-PENDING-BIDS.
049800*-----------------------------------------------------------------
049900*    AUTO-REJECT EVERY PENDING BID FOR TL-LOAD-ID.  ONE
050000*    DIRECTION ONLY - BIDS ARE NEVER UN-REJECTED.
050100*-----------------------------------------------------------------
050200     MOVE "N"                     TO WK-C-EOF-SW.
050300     MOVE 1                       TO WS-BID-RELKEY.
050400     START TMSBID KEY IS NOT LESS THAN WS-BID-RELKEY
050500        INVALID KEY
050600           MOVE "Y"               TO WK-C-EOF-SW
050700     END-START.
050800     PERFORM D110-REJECT-BID-NEXT
050900        THRU D110-REJECT-BID-NEXT-EX
051000        UNTIL WK-C-AT-END-OF-FILE.
051100 D100-REJECT-PENDING-BIDS-EX.
051200     EXIT.
051300
051400 D110-REJECT-BID-NEXT.
051500*-----------------------------------------------------------------
051600     READ TMSBID NEXT RECORD
051700        AT END
051800           MOVE "Y"               TO WK-C-EOF-SW
051900        NOT AT END
052000           IF TB-LOAD-ID = TL-LOAD-ID AND TB-STATUS-PENDING
052100              MOVE "REJECTED"     TO TB-STATUS
052200              REWRITE TB-BID-RECORD
052300              IF NOT WK-C-SUCCESSFUL
052400                 DISPLAY "TMSVLOAD - REWRITE ERROR - TMSBID"
052500                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052600              END-IF
052700           END-IF
052800     END-READ.
052900 D110-REJECT-BID-NEXT-EX.
053000     EXIT.
053100
053200*-----------------------------------------------------------------
053300 Y900-ABNORMAL-TERMINATION.
053400*-----------------------------------------------------------------
053500     PERFORM Z000-END-PROGRAM-ROUTINE
053600        THRU Z999-END-PROGRAM-ROUTINE-EX.
053700     MOVE C-TMS0206               TO WK-C-VLOAD-ERROR-CD.
053800     GOBACK.
053900
054000 Z000-END-PROGRAM-ROUTINE.
054100*-----------------------------------------------------------------
054200     CLOSE TMSLOAD TMSBID TMSBOOK.
054300     IF NOT WK-C-SUCCESSFUL
054400        DISPLAY "TMSVLOAD - CLOSE FILE ERROR"
054500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054600     END-IF.
054700 Z999-END-PROGRAM-ROUTINE-EX.
054800     EXIT.
054900******************************************************************
055000************** END OF PROGRAM SOURCE -  TMSVLOAD ***************
055100******************************************************************
