000100*****************************************************************
000200* VBOOK.cpybk
000300* LINKAGE RECORD FOR CALLED ROUTINE TMSVBOOK (BOOKING CREATION
000400* AND CANCELLATION).
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TAG    DATE       DEV    DESCRIPTION
000900* ------ ---------- ------ ----------------------------------- *
001000* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001100* TM3D11 11/11/2003 ONGKSP - REQ#8814 - ADD WK-C-VBOOK-CONFLICT
001200*                     SW, SET WHEN THE VERSION-CHECKED REWRITE
001300*                     OF TMSAVTK OR TMSLOAD LOSES A RACE.
001400*****************************************************************
001500 01  WK-C-VBOOK-RECORD.
001600     05  WK-C-VBOOK-FUNCTION        PIC X(06).
001700         88  WK-C-VBOOK-IS-CREATE     VALUE "CREATE".
001800         88  WK-C-VBOOK-IS-CANCEL     VALUE "CANCEL".
001900     05  WK-C-VBOOK-INPUT.
002000         10  WK-C-VBOOK-I-BOOKING-ID  PIC X(36).
002100         10  WK-C-VBOOK-I-BID-ID      PIC X(36).
002200         10  WK-C-VBOOK-I-ALLOC-SW    PIC X(01).
002300             88  WK-C-VBOOK-I-ALLOC-SUPPLIED VALUE "Y".
002400         10  WK-C-VBOOK-I-ALLOCATED   PIC 9(04).
002500     05  WK-C-VBOOK-OUTPUT.
002600         10  WK-C-VBOOK-O-BOOKING-ID  PIC X(36).
002700         10  WK-C-VBOOK-O-LOAD-ID     PIC X(36).
002800         10  WK-C-VBOOK-O-TRANS-ID    PIC X(36).
002900         10  WK-C-VBOOK-O-ALLOCATED   PIC 9(04).
003000         10  WK-C-VBOOK-O-FINAL-RATE  PIC 9(09)V9(02).
003100         10  WK-C-VBOOK-O-STATUS      PIC X(09).
003200         10  WK-C-VBOOK-O-BOOKED-AT   PIC X(14).
003300         10  WK-C-VBOOK-O-LOAD-CITY   PIC X(30).
003400         10  WK-C-VBOOK-O-TRUCK-TYPE  PIC X(20).
003500         10  WK-C-VBOOK-O-COMPANY     PIC X(40).
003600         10  WK-C-VBOOK-CONFLICT-SW   PIC X(01).
003700             88  WK-C-VBOOK-CONFLICT   VALUE "Y".
003800         10  WK-C-VBOOK-ERROR-CD      PIC X(07).
003900     05  FILLER                   PIC X(04).
