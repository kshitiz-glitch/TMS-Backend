000100*****************************************************************
000200* TMSBID.cpybk
000300* BID RECORD - ONE RECORD PER TRANSPORTER BID AGAINST A LOAD.
000400* FILE TMSBID IS ORGANIZATION RELATIVE, LOCATED BY SEQUENTIAL
000500* SCAN ON BID-ID, OR ON (LOAD-ID) / (LOAD-ID, TRANSPORTER-ID).
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION
001000* ------ ---------- ------ ----------------------------------- *
001100* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001200* TM1B05 30/06/1994 CHNGSL - ADD TB-SUBMITTED-AT-R REDEFINES FOR
001300*                     BATCH AGING REPORTS.
001400* TM2C07 19/01/1999 LIMYHN - Y2K - EXPAND TB-SUBMITTED-AT FROM
001500*                     6 TO 14 BYTES (CCYYMMDDHHMMSS).
001600*****************************************************************
001700 01  TB-BID-RECORD.
001800     05  TB-BID-ID                  PIC X(36).
001900*                                    UUID - PRIMARY KEY
002000     05  TB-LOAD-ID                 PIC X(36).
002100*                                    FK TO TMSLOAD
002200     05  TB-TRANSPORTER-ID          PIC X(36).
002300*                                    FK TO TMSTRAN
002400     05  TB-PROPOSED-RATE           PIC 9(09)V9(02).
002500     05  TB-TRUCKS-OFFERED          PIC 9(04).
002600     05  TB-STATUS                  PIC X(08).
002700         88  TB-STATUS-PENDING      VALUE "PENDING ".
002800         88  TB-STATUS-ACCEPTED     VALUE "ACCEPTED".
002900         88  TB-STATUS-REJECTED     VALUE "REJECTED".
003000     05  TB-SUBMITTED-AT            PIC X(14).
003100     05  TB-SUBMITTED-AT-R REDEFINES TB-SUBMITTED-AT.
003200         10  TB-SUBAT-CCYYMMDD      PIC 9(08).
003300         10  TB-SUBAT-HHMMSS        PIC 9(06).
003400     05  FILLER                     PIC X(16).
