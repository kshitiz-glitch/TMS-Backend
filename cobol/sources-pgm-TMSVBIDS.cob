000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMSVBIDS.
000500 AUTHOR.         CHAN HOCK SENG.
000600 INSTALLATION.   FREIGHT SYSTEMS GROUP.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - BID SUBMISSION, REJECTION AND
001200*               INTERNAL ACCEPTANCE.  SUBMIT-BID ENFORCES RULE 1
001300*               (TRANSPORTER CAPACITY) AND RULE 2 (THE LOAD MUST
001400*               STILL BE POSTED OR OPEN_FOR_BIDS), THEN TRIGGERS
001500*               THE FIRST-BID STATUS FLIP VIA TMSVLOAD.  ACCEPT
001600*               IS NOT A STANDALONE TRANSACTION - IT IS CALLED
001700*               ONLY BY TMSVBOOK WHEN A BOOKING IS CONFIRMED.
001800*
001900*    WK-C-VBIDS-FUNCTION:
002000*    SUBMIT - SUBMIT A NEW BID, STATUS = PENDING
002100*    REJECT - SHIPPER-INITIATED REJECTION OF A PENDING BID
002200*    ACCEPT - INTERNAL ONLY - MARK A BID ACCEPTED (TMSVBOOK)
002300*    UNACC  - INTERNAL ONLY - RESTORE AN ACCEPTED BID TO PENDING
002400*             (TMSVBOOK, WHEN THE TRUCK-POOL DEDUCTION LOSES A
002500*             RACE - SEE TM4F02 BELOW)
002600*
002700*=================================================================
002800* HISTORY OF MODIFICATION:
002900*=================================================================
003000* TAG    DATE       DEV    DESCRIPTION
003100* ------ ---------- ------ ----------------------------------- *
003200* TM1A01 02/04/1991 CHANHS - TMS PHASE 1 - INITIAL VERSION.       TM1A01  
003300*                     SUBMIT AND REJECT FUNCTIONS ONLY.           TM1A01  
003400* TM1B05 30/06/1994 CHNGSL - ADD ACCEPT FUNCTION FOR TMSVBOOK.    TM1B05  
003500*                     BID LOAD-ID/TRANS-ID/RATE/TRUCKS ARE        TM1B05  
003600*                     ECHOED BACK THROUGH THE INPUT GROUP - SEE   TM1B05  
003700*                     B300 BELOW - CALLER ONLY SUPPLIES BID-ID.   TM1B05  
003800* TM1C09 14/05/1997 LIMYHN - B100 NOW REJECTS A SUBMIT WHEN THE   TM1C09  
003900*                     LOAD IS ALREADY BOOKED OR CANCELLED         TM1C09  
004000*                     (PREVIOUSLY ONLY CHECKED FOR "NOT FOUND").  TM1C09  
004100* TM2C07 19/01/1999 LIMYHN - Y2K REMEDIATION - TB-SUBMITTED-AT    TM2C07  
004200*                     NOW CCYYMMDDHHMMSS, SOURCED FROM WK-C-TODAY TM2C07  
004300*                     4-DIGIT CENTURY FIELDS.                     TM2C07  
004400* TM3D11 11/11/2003 ONGKSP - REQ#8814 - CAPACITY CHECK MOVED TO   TM3D11  
004500*                     CALL TMSVTRAN/GETCNT RATHER THAN READING    TM3D11  
004600*                     TMSAVTK DIRECTLY (POOL NOW VERSIONED).      TM3D11  
004700* TM4F01 14/02/2013 PANGWL - REQ#10215 - B100 WAS ACCEPTING BIDS  TM4F01
004800*                     FROM AN UNREGISTERED TRANSPORTER-ID AND WAS TM4F01
004900*                     NOT STOPPING A SECOND BID AGAINST A LOAD A  TM4F01
005000*                     TRANSPORTER HAD ALREADY BID ON.  ADDED THE  TM4F01
005100*                     TRANSPORTER LOOKUP, THE C200/C210 DUPLICATE-TM4F01
005200*                     BID SCAN, AND THE LOAD REMAINING-TRUCKS     TM4F01
005300*                     CHECK.  COMPANY/RATING ARE NOW SAVED OFF THETM4F01
005400*                     EARLIER LOOKUP INSTEAD OF RE-FETCHED AT THE TM4F01
005500*                     END OF THE PARAGRAPH.                       TM4F01
005600* TM4F02 19/08/2015 PANGWL - REQ#10877 - TWO CHANGES.  (1) B100   TM4F02
005700*                     NOW RETURNS C-TMS0302 FOR A CANCELLED LOAD  TM4F02
005800*                     AND C-TMS0303 FOR A BOOKED LOAD INSTEAD OF  TM4F02
005900*                     THE GENERIC C-TMS0301, SO THE SHIPPER-FACINGTM4F02
006000*                     MESSAGE CAN NAME THE REASON.  (2) ADDED     TM4F02
006100*                     B400-UNACCEPT-BID SO TMSVBOOK CAN PUT AN    TM4F02
006200*                     ACCEPTED BID BACK TO PENDING ON A LOST      TM4F02
006300*                     TRUCK-POOL RACE, RATHER THAN REJECTING IT   TM4F02
006400*                     OUTRIGHT AND FORECLOSING THE RETRY.         TM4F02
006500*=================================================================
006600*
006700 EJECT
006800**********************
006900 ENVIRONMENT DIVISION.
007000**********************
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-AS400.
007300 OBJECT-COMPUTER.  IBM-AS400.
007400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007500                   UPSI-0 IS UPSI-SWITCH-0
007600                     ON  STATUS IS U0-ON
007700                     OFF STATUS IS U0-OFF.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT TMSBID ASSIGN TO DATABASE-TMSBID
008200            ORGANIZATION     IS RELATIVE
008300            ACCESS MODE      IS DYNAMIC
008400            RELATIVE KEY     IS WS-BID-RELKEY
008500            FILE STATUS      IS WK-C-FILE-STATUS.
008600
008700***************
008800 DATA DIVISION.
008900***************
009000 FILE SECTION.
009100**************
009200 FD  TMSBID
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS TB-BID-RECORD.
009500     COPY TMSBID.
009600
009700*************************
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER                  PIC X(24) VALUE
010100     "** PROGRAM TMSVBIDS **".
010200
010300     COPY TMSCOM.
010400
010500 01  WS-RELATIVE-KEYS.
010600     05  WS-BID-RELKEY        PIC 9(06) COMP.
010700     05  WS-BID-RELKEY-X REDEFINES WS-BID-RELKEY PIC X(06).
010800     05  FILLER               PIC X(04).
010900
011000 01  WS-WORK-COUNTERS.
011100     05  WS-AVAIL-CAPACITY    PIC 9(06) COMP.
011200     05  FILLER               PIC X(04).
011300
011400 01  WS-SAVE-AREAS.
011500     05  WS-SAVE-COMPANY      PIC X(40).
011600     05  WS-SAVE-RATING       PIC 9V9(01).
011700     05  FILLER               PIC X(04).
011800
011900* ----------- CALL AREAS FOR SUBROUTINE LINKAGE -----------------*
012000     COPY VLOAD.
012100     COPY VTRAN.
012200
012300*****************
012400 LINKAGE SECTION.
012500*****************
012600     COPY VBIDS.
012700
012800 EJECT
012900****************************************
013000 PROCEDURE DIVISION USING WK-C-VBIDS-RECORD.
013100****************************************
013200 MAIN-MODULE.
013300     PERFORM A000-START-PROGRAM-ROUTINE
013400        THRU A099-START-PROGRAM-ROUTINE-EX.
013500     PERFORM B000-MAIN-PROCESSING
013600        THRU B999-MAIN-PROCESSING-EX.
013700     PERFORM Z000-END-PROGRAM-ROUTINE
013800        THRU Z999-END-PROGRAM-ROUTINE-EX.
013900     GOBACK.
014000
014100*-----------------------------------------------------------------
014200 A000-START-PROGRAM-ROUTINE.
014300*-----------------------------------------------------------------
014400     MOVE "N"                TO WK-C-FOUND-SW.
014500     MOVE SPACES              TO WK-C-VBIDS-ERROR-CD.
014600     OPEN I-O   TMSBID.
014700     IF NOT WK-C-SUCCESSFUL
014800        DISPLAY "TMSVBIDS - OPEN FILE ERROR - TMSBID"
014900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000        GO TO Y900-ABNORMAL-TERMINATION
015100     END-IF.
015200 A099-START-PROGRAM-ROUTINE-EX.
015300     EXIT.
015400
015500*-----------------------------------------------------------------
015600 B000-MAIN-PROCESSING.
015700*-----------------------------------------------------------------
015800     EVALUATE TRUE
015900        WHEN WK-C-VBIDS-IS-SUBMIT
016000           PERFORM B100-SUBMIT-BID
016100              THRU B100-SUBMIT-BID-EX
016200        WHEN WK-C-VBIDS-IS-REJECT
016300           PERFORM B200-REJECT-BID
016400              THRU B200-REJECT-BID-EX
016500        WHEN WK-C-VBIDS-IS-ACCEPT
016600           PERFORM B300-ACCEPT-BID
016700              THRU B300-ACCEPT-BID-EX
016800        WHEN WK-C-VBIDS-IS-UNACCEPT                                 TM4F02
016900           PERFORM B400-UNACCEPT-BID                                TM4F02
017000              THRU B400-UNACCEPT-BID-EX                             TM4F02
017100        WHEN OTHER
017200           MOVE C-TMS0206       TO WK-C-VBIDS-ERROR-CD
017300     END-EVALUATE.
017400 B999-MAIN-PROCESSING-EX.
017500     EXIT.
017600
017700*-----------------------------------------------------------------
017800 B100-SUBMIT-BID.
017900*-----------------------------------------------------------------
018000*    RULE 2 - THE LOAD MUST STILL BE POSTED OR OPEN_FOR_BIDS.
018100*    THE TRANSPORTER MUST EXIST.  RULE 5 - AT MOST ONE BID PER
018200*    (LOAD,TRANSPORTER) REGARDLESS OF PRIOR STATUS.  RULE 3 - THE
018300*    LOAD'S OWN REMAINING-TRUCKS MUST COVER THE OFFER.  RULE 1 -
018400*    THE TRANSPORTER MUST ALSO HAVE ENOUGH TRUCKS OF THE LOAD'S
018500*    TRUCK TYPE IN ITS OWN POOL TO COVER WK-C-VBIDS-I-TRUCKS.
018600*-----------------------------------------------------------------
018700     INITIALIZE                  WK-C-VLOAD-RECORD.
018800     MOVE "GETRM"                TO WK-C-VLOAD-FUNCTION.
018900     MOVE WK-C-VBIDS-I-LOAD-ID    TO WK-C-VLOAD-I-LOAD-ID.
019000     CALL "TMSVLOAD"              USING WK-C-VLOAD-RECORD.
019100     IF WK-C-VLOAD-ERROR-CD NOT = C-TMS0000
019200        MOVE WK-C-VLOAD-ERROR-CD  TO WK-C-VBIDS-ERROR-CD
019300        GO TO B100-SUBMIT-BID-EX
019400     END-IF.
019500     IF WK-C-VLOAD-O-STATUS = "CANCELLED     "                   TM4F02
019600        MOVE C-TMS0302            TO WK-C-VBIDS-ERROR-CD          TM4F02
019700        GO TO B100-SUBMIT-BID-EX                                 TM4F02
019800     END-IF.                                                     TM4F02
019900     IF WK-C-VLOAD-O-STATUS = "BOOKED        "                   TM4F02
020000        MOVE C-TMS0303            TO WK-C-VBIDS-ERROR-CD          TM4F02
020100        GO TO B100-SUBMIT-BID-EX                                 TM4F02
020200     END-IF.                                                     TM4F02
020300     IF WK-C-VLOAD-O-STATUS NOT = "POSTED        " AND
020400        WK-C-VLOAD-O-STATUS NOT = "OPEN_FOR_BIDS "
020500        MOVE C-TMS0301            TO WK-C-VBIDS-ERROR-CD
020600        GO TO B100-SUBMIT-BID-EX
020700     END-IF.
020800
020900     INITIALIZE                  WK-C-VTRAN-RECORD.
021000     MOVE "GET   "                TO WK-C-VTRAN-FUNCTION.
021100     MOVE WK-C-VBIDS-I-TRANS-ID    TO WK-C-VTRAN-I-TRANS-ID.
021200     CALL "TMSVTRAN"               USING WK-C-VTRAN-RECORD.
021300     IF NOT WK-C-VTRAN-WAS-FOUND                                  TM4F01  
021400        MOVE C-TMS0016             TO WK-C-VBIDS-ERROR-CD         TM4F01  
021500        GO TO B100-SUBMIT-BID-EX                                  TM4F01  
021600     END-IF.                                                      TM4F01  
021700     MOVE WK-C-VTRAN-O-COMPANY     TO WS-SAVE-COMPANY.            TM4F01  
021800     MOVE WK-C-VTRAN-O-RATING      TO WS-SAVE-RATING.             TM4F01  
021900                                                                  TM4F01  
022000     PERFORM C200-FIND-DUP-BID-FOR-TRANS                          TM4F01  
022100        THRU C200-FIND-DUP-BID-FOR-TRANS-EX.                      TM4F01  
022200     IF WK-C-KEY-FOUND                                            TM4F01  
022300        MOVE C-TMS0022             TO WK-C-VBIDS-ERROR-CD         TM4F01  
022400        GO TO B100-SUBMIT-BID-EX                                  TM4F01  
022500     END-IF.                                                      TM4F01  
022600                                                                  TM4F01  
022700     IF WK-C-VBIDS-I-TRUCKS > WK-C-VLOAD-O-REMAINING              TM4F01  
022800        MOVE C-TMS0410             TO WK-C-VBIDS-ERROR-CD         TM4F01  
022900        GO TO B100-SUBMIT-BID-EX                                  TM4F01  
023000     END-IF.                                                      TM4F01  
023100
023200     INITIALIZE                  WK-C-VTRAN-RECORD.
023300     MOVE "GETCNT"                TO WK-C-VTRAN-FUNCTION.
023400     MOVE WK-C-VBIDS-I-TRANS-ID    TO WK-C-VTRAN-I-TRANS-ID.
023500     MOVE WK-C-VLOAD-O-TRUCK-TYPE  TO WK-C-VTRAN-I-TRUCK-TYPE.
023600     CALL "TMSVTRAN"               USING WK-C-VTRAN-RECORD.
023700     MOVE WK-C-VTRAN-O-COUNT       TO WS-AVAIL-CAPACITY.
023800     IF WS-AVAIL-CAPACITY < WK-C-VBIDS-I-TRUCKS
023900        MOVE C-TMS0410             TO WK-C-VBIDS-ERROR-CD
024000        GO TO B100-SUBMIT-BID-EX
024100     END-IF.
024200
024300     PERFORM C900-FIND-BID-NEXT-SLOT
024400        THRU C900-FIND-BID-NEXT-SLOT-EX.
024500     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
024600     ACCEPT WK-C-TODAY-TIME     FROM TIME.
024700     MOVE SPACES                  TO TB-BID-RECORD.
024800     MOVE WK-C-VBIDS-I-BID-ID       TO TB-BID-ID.
024900     MOVE WK-C-VBIDS-I-LOAD-ID       TO TB-LOAD-ID.
025000     MOVE WK-C-VBIDS-I-TRANS-ID       TO TB-TRANSPORTER-ID.
025100     MOVE WK-C-VBIDS-I-RATE            TO TB-PROPOSED-RATE.
025200     MOVE WK-C-VBIDS-I-TRUCKS           TO TB-TRUCKS-OFFERED.
025300     MOVE "PENDING "                     TO TB-STATUS.
025400     MOVE WK-C-TODAY-CCYYMMDD              TO TB-SUBAT-CCYYMMDD.
025500     MOVE WK-C-TODAY-TIME                   TO TB-SUBAT-HHMMSS.
025600     WRITE TB-BID-RECORD.
025700     IF NOT WK-C-SUCCESSFUL
025800        MOVE C-TMS0206             TO WK-C-VBIDS-ERROR-CD
025900        DISPLAY "TMSVBIDS - WRITE ERROR - TMSBID"
026000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026100        GO TO B100-SUBMIT-BID-EX
026200     END-IF.
026300
026400     IF WK-C-VLOAD-O-STATUS = "POSTED        "
026500        INITIALIZE                WK-C-VLOAD-RECORD
026600        MOVE "OPEN "              TO WK-C-VLOAD-FUNCTION
026700        MOVE WK-C-VBIDS-I-LOAD-ID TO WK-C-VLOAD-I-LOAD-ID
026800        CALL "TMSVLOAD"           USING WK-C-VLOAD-RECORD
026900     END-IF.
027000
027100     MOVE C-TMS0000                TO WK-C-VBIDS-ERROR-CD.
027200     MOVE TB-BID-ID                  TO WK-C-VBIDS-O-BID-ID.
027300     MOVE TB-STATUS                    TO WK-C-VBIDS-O-STATUS.
027400     MOVE TB-SUBMITTED-AT          TO WK-C-VBIDS-O-SUBMIT-AT.
027500     MOVE WS-SAVE-COMPANY                  TO WK-C-VBIDS-O-COMPANYTM4F01  
027600     MOVE WS-SAVE-RATING                    TO WK-C-VBIDS-O-RATINGTM4F01  
027700 B100-SUBMIT-BID-EX.
027800     EXIT.
027900
028000*-----------------------------------------------------------------
028100 B200-REJECT-BID.
028200*-----------------------------------------------------------------
028300     PERFORM C100-FIND-BID-BY-ID
028400        THRU C100-FIND-BID-BY-ID-EX.
028500     IF NOT WK-C-KEY-FOUND
028600        MOVE C-TMS0016            TO WK-C-VBIDS-ERROR-CD
028700        GO TO B200-REJECT-BID-EX
028800     END-IF.
028900     IF NOT TB-STATUS-PENDING
029000        MOVE C-TMS0301            TO WK-C-VBIDS-ERROR-CD
029100        GO TO B200-REJECT-BID-EX
029200     END-IF.
029300     MOVE "REJECTED"              TO TB-STATUS.
029400     REWRITE TB-BID-RECORD.
029500     IF NOT WK-C-SUCCESSFUL
029600        MOVE C-TMS0206            TO WK-C-VBIDS-ERROR-CD
029700        DISPLAY "TMSVBIDS - REWRITE ERROR - TMSBID"
029800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029900        GO TO B200-REJECT-BID-EX
030000     END-IF.
030100     MOVE C-TMS0000               TO WK-C-VBIDS-ERROR-CD.
030200     MOVE TB-BID-ID                TO WK-C-VBIDS-O-BID-ID.
030300     MOVE TB-STATUS                  TO WK-C-VBIDS-O-STATUS.
030400 B200-REJECT-BID-EX.
030500     EXIT.
030600
030700*-----------------------------------------------------------------
030800 B300-ACCEPT-BID.
030900*-----------------------------------------------------------------
031000*    INTERNAL ONLY - TMSVBOOK SUPPLIES WK-C-VBIDS-I-BID-ID AND
031100*    READS THE LOAD-ID/TRANS-ID/RATE/TRUCKS BACK THROUGH THE
031200*    SAME INPUT FIELDS ONCE THIS PARAGRAPH ECHOES THEM (SEE
031300*    AMENDMENT TM1B05 ABOVE).
031400*-----------------------------------------------------------------
031500     PERFORM C100-FIND-BID-BY-ID
031600        THRU C100-FIND-BID-BY-ID-EX.
031700     IF NOT WK-C-KEY-FOUND
031800        MOVE C-TMS0016            TO WK-C-VBIDS-ERROR-CD
031900        GO TO B300-ACCEPT-BID-EX
032000     END-IF.
032100     IF NOT TB-STATUS-PENDING
032200        MOVE C-TMS0301            TO WK-C-VBIDS-ERROR-CD
032300        GO TO B300-ACCEPT-BID-EX
032400     END-IF.
032500     MOVE "ACCEPTED"              TO TB-STATUS.
032600     REWRITE TB-BID-RECORD.
032700     IF NOT WK-C-SUCCESSFUL
032800        MOVE C-TMS0206            TO WK-C-VBIDS-ERROR-CD
032900        DISPLAY "TMSVBIDS - REWRITE ERROR - TMSBID"
033000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033100        GO TO B300-ACCEPT-BID-EX
033200     END-IF.
033300     MOVE C-TMS0000               TO WK-C-VBIDS-ERROR-CD.
033400     MOVE TB-BID-ID                TO WK-C-VBIDS-O-BID-ID.
033500     MOVE TB-STATUS                  TO WK-C-VBIDS-O-STATUS.
033600     MOVE TB-LOAD-ID                TO WK-C-VBIDS-I-LOAD-ID.
033700     MOVE TB-TRANSPORTER-ID         TO WK-C-VBIDS-I-TRANS-ID.
033800     MOVE TB-PROPOSED-RATE          TO WK-C-VBIDS-I-RATE.
033900     MOVE TB-TRUCKS-OFFERED         TO WK-C-VBIDS-I-TRUCKS.
034000 B300-ACCEPT-BID-EX.
034100     EXIT.
034200                                                                  TM4F02
034300 B400-UNACCEPT-BID.                                               TM4F02
034400*-----------------------------------------------------------------TM4F02
034500*    INTERNAL ONLY - TMSVBOOK CALLS THIS WHEN IT HAS ALREADY      TM4F02
034600*    FLIPPED A BID TO ACCEPTED (SEE B300 ABOVE) BUT THEN LOSES    TM4F02
034700*    THE TRUCK-POOL DEDUCTION RACE IN TMSVTRAN.  THE BID GOES     TM4F02
034800*    BACK TO PENDING RATHER THAN REJECTED SO THE SHIPPER'S        TM4F02
034900*    "PLEASE RETRY" MESSAGE IS HONEST - A REJECTED BID CANNOT     TM4F02
035000*    BE RE-ACCEPTED, SEE TM4F02 ABOVE.                            TM4F02
035100*-----------------------------------------------------------------TM4F02
035200     PERFORM C100-FIND-BID-BY-ID                                 TM4F02
035300        THRU C100-FIND-BID-BY-ID-EX.                              TM4F02
035400     IF NOT WK-C-KEY-FOUND                                        TM4F02
035500        MOVE C-TMS0016            TO WK-C-VBIDS-ERROR-CD           TM4F02
035600        GO TO B400-UNACCEPT-BID-EX                                TM4F02
035700     END-IF.                                                      TM4F02
035800     IF NOT TB-STATUS-ACCEPTED                                    TM4F02
035900        MOVE C-TMS0301            TO WK-C-VBIDS-ERROR-CD           TM4F02
036000        GO TO B400-UNACCEPT-BID-EX                                TM4F02
036100     END-IF.                                                      TM4F02
036200     MOVE "PENDING "              TO TB-STATUS.                   TM4F02
036300     REWRITE TB-BID-RECORD.                                       TM4F02
036400     IF NOT WK-C-SUCCESSFUL                                       TM4F02
036500        MOVE C-TMS0206            TO WK-C-VBIDS-ERROR-CD           TM4F02
036600        DISPLAY "TMSVBIDS - REWRITE ERROR - TMSBID"                TM4F02
036700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                 TM4F02
036800        GO TO B400-UNACCEPT-BID-EX                                TM4F02
036900     END-IF.                                                      TM4F02
037000     MOVE C-TMS0000                TO WK-C-VBIDS-ERROR-CD.         TM4F02
037100     MOVE TB-BID-ID                TO WK-C-VBIDS-O-BID-ID.         TM4F02
037200     MOVE TB-STATUS                TO WK-C-VBIDS-O-STATUS.         TM4F02
037300 B400-UNACCEPT-BID-EX.                                             TM4F02
037400     EXIT.                                                        TM4F02
037500                                                                  TM4F02
037600*-----------------------------------------------------------------
037700*                   PROGRAM SUBROUTINES
037800*-----------------------------------------------------------------
037900 C100-FIND-BID-BY-ID.
038000*-----------------------------------------------------------------
038100     MOVE "N"                     TO WK-C-FOUND-SW WK-C-EOF-SW.
038200     MOVE 1                       TO WS-BID-RELKEY.
038300     START TMSBID KEY IS NOT LESS THAN WS-BID-RELKEY
038400        INVALID KEY
038500           MOVE "Y"               TO WK-C-EOF-SW
038600     END-START.
038700     PERFORM C110-READ-BID-NEXT
038800        THRU C110-READ-BID-NEXT-EX
038900        UNTIL WK-C-KEY-FOUND OR WK-C-AT-END-OF-FILE.
039000 C100-FIND-BID-BY-ID-EX.
039100     EXIT.
039200
039300 C110-READ-BID-NEXT.
039400*-----------------------------------------------------------------
039500     READ TMSBID NEXT RECORD
039600        AT END
039700           MOVE "Y"               TO WK-C-EOF-SW
039800        NOT AT END
039900           IF TB-BID-ID = WK-C-VBIDS-I-BID-ID
040000              MOVE "Y"            TO WK-C-FOUND-SW
040100           END-IF
040200     END-READ.
040300 C110-READ-BID-NEXT-EX.
040400     EXIT.
040500
040600 C200-FIND-DUP-BID-FOR-TRANS.                                     TM4F01  
040700*-----------------------------------------------------------------TM4F01  
040800*    RULE 5 - A TRANSPORTER MAY HOLD AT MOST ONE BID AGAINST A    TM4F01  
040900*    GIVEN LOAD.  ANY PRIOR BID FOR THIS (LOAD-ID,TRANS-ID) PAIR, TM4F01  
041000*    REGARDLESS OF ITS CURRENT STATUS, BLOCKS A NEW SUBMIT.       TM4F01  
041100*-----------------------------------------------------------------TM4F01  
041200     MOVE "N"                     TO WK-C-FOUND-SW WK-C-EOF-SW.   TM4F01  
041300     MOVE 1                       TO WS-BID-RELKEY.               TM4F01  
041400     START TMSBID KEY IS NOT LESS THAN WS-BID-RELKEY              TM4F01  
041500        INVALID KEY                                               TM4F01  
041600           MOVE "Y"               TO WK-C-EOF-SW                  TM4F01  
041700     END-START.                                                   TM4F01  
041800     PERFORM C210-READ-DUP-BID-NEXT                               TM4F01  
041900        THRU C210-READ-DUP-BID-NEXT-EX                            TM4F01  
042000        UNTIL WK-C-KEY-FOUND OR WK-C-AT-END-OF-FILE.              TM4F01  
042100 C200-FIND-DUP-BID-FOR-TRANS-EX.                                  TM4F01  
042200     EXIT.                                                        TM4F01  
042300                                                                  TM4F01  
042400 C210-READ-DUP-BID-NEXT.                                          TM4F01  
042500*-----------------------------------------------------------------TM4F01  
042600     READ TMSBID NEXT RECORD                                      TM4F01  
042700        AT END                                                    TM4F01  
042800           MOVE "Y"               TO WK-C-EOF-SW                  TM4F01  
042900        NOT AT END                                                TM4F01  
043000           IF TB-LOAD-ID = WK-C-VBIDS-I-LOAD-ID AND               TM4F01  
043100              TB-TRANSPORTER-ID = WK-C-VBIDS-I-TRANS-ID           TM4F01  
043200              MOVE "Y"            TO WK-C-FOUND-SW                TM4F01  
043300           END-IF                                                 TM4F01  
043400     END-READ.                                                    TM4F01  
043500 C210-READ-DUP-BID-NEXT-EX.                                       TM4F01  
043600     EXIT.                                                        TM4F01  
043700
043800 C900-FIND-BID-NEXT-SLOT.
043900*-----------------------------------------------------------------
044000     MOVE "N"                     TO WK-C-EOF-SW.
044100     MOVE 1                       TO WS-BID-RELKEY.
044200     START TMSBID KEY IS NOT LESS THAN WS-BID-RELKEY
044300        INVALID KEY
044400           MOVE "Y"               TO WK-C-EOF-SW
044500     END-START.
044600     PERFORM C910-SCAN-BID-NEXT
044700        THRU C910-SCAN-BID-NEXT-EX
044800        UNTIL WK-C-AT-END-OF-FILE.
044900 C900-FIND-BID-NEXT-SLOT-EX.
045000     EXIT.
045100
045200 C910-SCAN-BID-NEXT.
045300*-----------------------------------------------------------------
045400     READ TMSBID NEXT RECORD
045500        AT END
045600           MOVE "Y"               TO WK-C-EOF-SW
045700        NOT AT END
045800           ADD 1                  TO WS-BID-RELKEY
045900     END-READ.
046000 C910-SCAN-BID-NEXT-EX.
046100     EXIT.
046200
046300*-----------------------------------------------------------------
046400 Y900-ABNORMAL-TERMINATION.
046500*-----------------------------------------------------------------
046600     PERFORM Z000-END-PROGRAM-ROUTINE
046700        THRU Z999-END-PROGRAM-ROUTINE-EX.
046800     MOVE C-TMS0206               TO WK-C-VBIDS-ERROR-CD.
046900     GOBACK.
047000
047100 Z000-END-PROGRAM-ROUTINE.
047200*-----------------------------------------------------------------
047300     CLOSE TMSBID.
047400     IF NOT WK-C-SUCCESSFUL
047500        DISPLAY "TMSVBIDS - CLOSE FILE ERROR"
047600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047700     END-IF.
047800 Z999-END-PROGRAM-ROUTINE-EX.
047900     EXIT.
048000******************************************************************
048100************** END OF PROGRAM SOURCE -  TMSVBIDS ***************
048200******************************************************************
