000100*****************************************************************
000200* TMSBOOK.cpybk
000300* BOOKING RECORD - ONE RECORD PER TRUCK ALLOCATION CONFIRMED
000400* AGAINST A BID.  FILE TMSBOOK IS ORGANIZATION RELATIVE, LOCATED
000500* BY SEQUENTIAL SCAN ON BOOKING-ID OR ON BID-ID.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION
001000* ------ ---------- ------ ----------------------------------- *
001100* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001200* TM2C07 19/01/1999 LIMYHN - Y2K - EXPAND TK-BOOKED-AT FROM 6 TO
001300*                     14 BYTES (CCYYMMDDHHMMSS).
001400* TM3D11 11/11/2003 ONGKSP - REQ#8814 - TK-STATUS VALUES NOW
001500*                     DRIVE LOAD-STATUS CONTROL-BREAK LOGIC IN
001600*                     TMSVLOAD; SEE TL-STATUS 88-LEVELS.
001700*****************************************************************
001800 01  TK-BOOKING-RECORD.
001900     05  TK-BOOKING-ID              PIC X(36).
002000*                                    UUID - PRIMARY KEY
002100     05  TK-LOAD-ID                 PIC X(36).
002200*                                    FK TO TMSLOAD
002300     05  TK-BID-ID                  PIC X(36).
002400*                                    FK TO TMSBID - ONE BOOKING
002500*                                    PER BID
002600     05  TK-TRANSPORTER-ID          PIC X(36).
002700*                                    FK TO TMSTRAN
002800     05  TK-ALLOCATED-TRUCKS        PIC 9(04).
002900     05  TK-FINAL-RATE              PIC 9(09)V9(02).
003000     05  TK-STATUS                  PIC X(09).
003100         88  TK-STATUS-CONFIRMED    VALUE "CONFIRMED".
003200         88  TK-STATUS-COMPLETED    VALUE "COMPLETED".
003300         88  TK-STATUS-CANCELLED    VALUE "CANCELLED".
003400     05  TK-BOOKED-AT               PIC X(14).
003500     05  TK-BOOKED-AT-R REDEFINES TK-BOOKED-AT.
003600         10  TK-BOOKAT-CCYYMMDD     PIC 9(08).
003700         10  TK-BOOKAT-HHMMSS       PIC 9(06).
003800     05  FILLER                     PIC X(18).
