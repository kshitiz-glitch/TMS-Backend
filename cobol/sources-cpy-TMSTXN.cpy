000100*****************************************************************
000200* TMSTXN.cpybk
000300* TRANSACTION-INPUT RECORD - ONE RECORD PER REQUEST ON THE
000400* TMSTXN DRIVING FILE READ BY TMSMAIN.  TX-TYPE SELECTS WHICH
000500* OF THE REDEFINED DETAIL GROUPS BELOW IS POPULATED.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION
001000* ------ ---------- ------ ----------------------------------- *
001100* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001200* TM1B05 30/06/1994 CHNGSL - SPLIT TX-DETAIL INTO PER-FUNCTION
001300*                     REDEFINES GROUPS (WAS ONE FLAT LAYOUT).
001400* TM3D11 11/11/2003 ONGKSP - REQ#8814 - ADD TX-ALLOCATED-TRUCKS
001500*                     TO TX-BOOKING-DETAIL (OPTIONAL OVERRIDE
001600*                     OF BID TRUCKS-OFFERED AT BOOKING TIME).
001700*****************************************************************
001800 01  TX-TRANSACTION-RECORD.
001900     05  TX-TYPE                    PIC X(08).
002000         88  TX-IS-CREATE-LOAD       VALUE "CRTLOAD ".
002100         88  TX-IS-CANCEL-LOAD       VALUE "CNCLLOAD".
002200         88  TX-IS-SUBMIT-BID        VALUE "SUBMTBID".
002300         88  TX-IS-REJECT-BID        VALUE "RJCTBID ".
002400         88  TX-IS-CREATE-BOOKING    VALUE "CRTBOOK ".
002500         88  TX-IS-CANCEL-BOOKING    VALUE "CNCLBOOK".
002600         88  TX-IS-REGISTER-TRANS    VALUE "REGTRAN ".
002700         88  TX-IS-UPDATE-TRUCKS     VALUE "UPDTTRUC".
002800         88  TX-IS-RANK-REPORT       VALUE "RANKRPT ".
002900     05  TX-DETAIL                  PIC X(192).
003000
003100     05  TX-LOAD-DETAIL REDEFINES TX-DETAIL.
003200         10  TX-LD-SHIPPER-ID        PIC X(30).
003300         10  TX-LD-LOADING-CITY      PIC X(30).
003400         10  TX-LD-UNLOADING-CITY    PIC X(30).
003500         10  TX-LD-PRODUCT-TYPE      PIC X(30).
003600         10  TX-LD-WEIGHT            PIC 9(07)V9(02).
003700         10  TX-LD-WEIGHT-UNIT       PIC X(03).
003800         10  TX-LD-TRUCK-TYPE        PIC X(20).
003900         10  TX-LD-NO-OF-TRUCKS      PIC 9(04).
004000         10  TX-LD-LOADING-DATE      PIC X(14).
004100         10  FILLER                  PIC X(15).
004200
004300     05  TX-CANCEL-LOAD-DETAIL REDEFINES TX-DETAIL.
004400         10  TX-CL-LOAD-ID           PIC X(36).
004500         10  FILLER                  PIC X(156).
004600
004700     05  TX-BID-DETAIL REDEFINES TX-DETAIL.
004800         10  TX-BD-LOAD-ID           PIC X(36).
004900         10  TX-BD-TRANSPORTER-ID    PIC X(36).
005000         10  TX-BD-PROPOSED-RATE     PIC 9(09)V9(02).
005100         10  TX-BD-TRUCKS-OFFERED    PIC 9(04).
005200         10  FILLER                  PIC X(105).
005300
005400     05  TX-REJECT-BID-DETAIL REDEFINES TX-DETAIL.
005500         10  TX-RB-BID-ID            PIC X(36).
005600         10  FILLER                  PIC X(156).
005700
005800     05  TX-BOOKING-DETAIL REDEFINES TX-DETAIL.
005900         10  TX-BK-BID-ID            PIC X(36).
006000         10  TX-BK-ALLOCATED-TRUCKS  PIC 9(04).
006100         10  TX-BK-TRUCKS-SUPPLIED-SW PIC X(01).
006200             88  TX-BK-TRUCKS-SUPPLIED VALUE "Y".
006300         10  FILLER                  PIC X(151).
006400
006500     05  TX-CANCEL-BOOKING-DETAIL REDEFINES TX-DETAIL.
006600         10  TX-CB-BOOKING-ID        PIC X(36).
006700         10  FILLER                  PIC X(156).
006800
006900     05  TX-TRANSPORTER-DETAIL REDEFINES TX-DETAIL.
007000         10  TX-TT-TRANSPORTER-ID    PIC X(36).
007100         10  TX-TT-COMPANY-NAME      PIC X(40).
007200         10  TX-TT-RATING            PIC 9V9(01).
007300         10  TX-TT-RATING-SUPPLD-SW  PIC X(01).
007400             88  TX-TT-RATING-SUPPLIED VALUE "Y".
007500         10  TX-TT-TRUCK-POOL OCCURS 5 TIMES.
007600             15  TX-TT-POOL-TYPE     PIC X(20).
007700             15  TX-TT-POOL-COUNT    PIC 9(06).
007800         10  FILLER                  PIC X(11).
007900
008000     05  TX-RANK-DETAIL REDEFINES TX-DETAIL.
008100         10  TX-RK-LOAD-ID           PIC X(36).
008200         10  FILLER                  PIC X(156).
