000100*****************************************************************
000200* VTRAN.cpybk
000300* LINKAGE RECORD FOR CALLED ROUTINE TMSVTRAN (TRANSPORTER AND
000400* TRUCK CAPACITY-POOL MAINTENANCE).
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* TAG    DATE       DEV    DESCRIPTION
000900* ------ ---------- ------ ----------------------------------- *
001000* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001100* TM1B05 30/06/1994 CHNGSL - ADD WK-C-VTRAN-I-POOL OCCURS TABLE
001200*                     FOR BULK TRUCK-TYPE/COUNT MAINTENANCE.
001300* TM3D11 11/11/2003 ONGKSP - REQ#8814 - ADD DEDUCT/RESTORE
001400*                     FUNCTIONS AND VERSION-CHECK FIELDS.
001500*****************************************************************
001600 01  WK-C-VTRAN-RECORD.
001700     05  WK-C-VTRAN-FUNCTION        PIC X(06).
001800         88  WK-C-VTRAN-IS-REGISTER   VALUE "REGSTR".
001900         88  WK-C-VTRAN-IS-GET        VALUE "GET   ".
002000         88  WK-C-VTRAN-IS-UPDATE     VALUE "UPDATE".
002100         88  WK-C-VTRAN-IS-GETCOUNT   VALUE "GETCNT".
002200         88  WK-C-VTRAN-IS-DEDUCT     VALUE "DEDUCT".
002300         88  WK-C-VTRAN-IS-RESTORE    VALUE "RSTORE".
002400     05  WK-C-VTRAN-INPUT.
002500         10  WK-C-VTRAN-I-TRANS-ID    PIC X(36).
002600         10  WK-C-VTRAN-I-COMPANY     PIC X(40).
002700         10  WK-C-VTRAN-I-RATING      PIC 9V9(01).
002800         10  WK-C-VTRAN-I-RATING-SW   PIC X(01).
002900             88  WK-C-VTRAN-I-RATING-SUPPLIED VALUE "Y".
003000         10  WK-C-VTRAN-I-TRUCK-TYPE  PIC X(20).
003100         10  WK-C-VTRAN-I-AMOUNT      PIC 9(06).
003200         10  WK-C-VTRAN-I-POOL OCCURS 5 TIMES.
003300             15  WK-C-VTRAN-I-POOL-TYP PIC X(20).
003400             15  WK-C-VTRAN-I-POOL-CNT PIC 9(06).
003500     05  WK-C-VTRAN-OUTPUT.
003600         10  WK-C-VTRAN-O-TRANS-ID    PIC X(36).
003700         10  WK-C-VTRAN-O-COMPANY     PIC X(40).
003800         10  WK-C-VTRAN-O-RATING      PIC 9V9(01).
003900         10  WK-C-VTRAN-O-COUNT       PIC 9(06).
004000         10  WK-C-VTRAN-FOUND-SW      PIC X(01).
004100             88  WK-C-VTRAN-WAS-FOUND  VALUE "Y".
004200         10  WK-C-VTRAN-ERROR-CD      PIC X(07).
004300     05  FILLER                   PIC X(04).
