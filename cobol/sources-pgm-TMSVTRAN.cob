000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMSVTRAN.
000500 AUTHOR.         WEE MEI TING.
000600 INSTALLATION.   FREIGHT SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - TRANSPORTER MASTER AND TRUCK
001200*               CAPACITY-POOL MAINTENANCE.  REGISTERS A
001300*               TRANSPORTER AND ITS PER-TRUCK-TYPE CAPACITY
001400*               POOL, ANSWERS CAPACITY-CHECK QUERIES FOR
001500*               TMSVBIDS AND TMSVBOOK, AND DEDUCTS/RESTORES
001600*               TRUCKS AS BOOKINGS ARE CONFIRMED OR CANCELLED.
001700*
001800*    WK-C-VTRAN-FUNCTION:
001900*    REGSTR - REGISTER TRANSPORTER, LOAD ITS TRUCK POOL
002000*    GET    - RETURN COMPANY NAME AND RATING
002100*    UPDATE - REPLACE THE TRUCK POOL COUNTS ONLY
002200*    GETCNT - RETURN AVAILABLE COUNT FOR ONE TRUCK TYPE
002300*    DEDUCT - SUBTRACT TRUCKS ON BOOKING CONFIRMATION
002400*    RSTORE - ADD TRUCKS BACK ON BOOKING CANCELLATION
002500*
002600*    AK-TRUCK-TYPE IS ALWAYS STORED UPPER-CASED SO THAT GETCNT
002700*    AND DEDUCT CAN CASE-FOLD THE CALLER'S TRUCK TYPE AND STILL
002800*    FIND THE POOL RECORD (RULE 1 - CAPACITY VALIDATION).
002900*
003000*=================================================================
003100* HISTORY OF MODIFICATION:
003200*=================================================================
003300* TAG    DATE       DEV    DESCRIPTION
003400* ------ ---------- ------ ----------------------------------- *
003500* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.       TM1A00  
003600*                     REGISTER AND GET FUNCTIONS ONLY.            TM1A00  
003700* TM1B05 30/06/1994 CHNGSL - ADD UPDATE FUNCTION - BULK REPLACE   TM1B05  
003800*                     OF THE 5-ENTRY TRUCK POOL TABLE.            TM1B05  
003900* TM2C07 19/01/1999 LIMYHN - Y2K REMEDIATION - NO DATE FIELDS ON  TM2C07  
004000*                     TMSTRAN OR TMSAVTK, REVIEWED AND CLOSED     TM2C07  
004100*                     WITH NO CHANGE REQUIRED.                    TM2C07  
004200* TM3D11 11/11/2003 ONGKSP - REQ#8814 - ADD DEDUCT/RSTORE         TM3D11  
004300*                     FUNCTIONS AND AK-VERSION MAINTENANCE FOR    TM3D11  
004400*                     BOOKING CONCURRENCY CONTROL.                TM3D11  
004500* TM3D14 02/02/2004 ONGKSP - CASE-FOLD TRUCK-TYPE ON WRITE AND    TM3D14  
004600*                     ON COMPARE - PREVIOUSLY "FLATBED" AND       TM3D14  
004700*                     "Flatbed" WERE TREATED AS TWO POOLS.        TM3D14  
004800*=================================================================
004900*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                   UPSI-0 IS UPSI-SWITCH-0
005900                     ON  STATUS IS U0-ON
006000                     OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT TMSTRAN ASSIGN TO DATABASE-TMSTRAN
006500            ORGANIZATION     IS RELATIVE
006600            ACCESS MODE      IS DYNAMIC
006700            RELATIVE KEY     IS WS-TRAN-RELKEY
006800            FILE STATUS      IS WK-C-FILE-STATUS.
006900     SELECT TMSAVTK ASSIGN TO DATABASE-TMSAVTK
007000            ORGANIZATION     IS RELATIVE
007100            ACCESS MODE      IS DYNAMIC
007200            RELATIVE KEY     IS WS-AVTK-RELKEY
007300            FILE STATUS      IS WK-C-FILE-STATUS.
007400
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900**************
008000 FD  TMSTRAN
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS TT-TRANSPORTER-RECORD.
008300     COPY TMSTRAN.
008400
008500 FD  TMSAVTK
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS AK-AVAILABLE-TRUCK-RECORD.
008800     COPY TMSAVTK.
008900
009000*************************
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER                  PIC X(24) VALUE
009400     "** PROGRAM TMSVTRAN **".
009500
009600     COPY TMSCOM.
009700
009800 01  WS-RELATIVE-KEYS.
009900     05  WS-TRAN-RELKEY       PIC 9(06) COMP.
010000     05  WS-AVTK-RELKEY       PIC 9(06) COMP.
010100     05  WS-TRAN-RELKEY-X REDEFINES WS-TRAN-RELKEY PIC X(06).
010200     05  FILLER               PIC X(04).
010300
010400 01  WS-WORK-COUNTERS.
010500     05  WS-POOL-IDX          PIC 9(02) COMP.
010600     05  WS-DEFAULT-RATING    PIC 9V9(01).
010700     05  FILLER               PIC X(04).
010800
010900 01  WS-COMPARE-AREA.
011000     05  WS-UC-TRUCK-TYPE     PIC X(20).
011100     05  WS-UC-TRUCK-TYPE-R REDEFINES WS-UC-TRUCK-TYPE
011200                              PIC X(20).
011300     05  FILLER               PIC X(04).
011400
011500*****************
011600 LINKAGE SECTION.
011700*****************
011800     COPY VTRAN.
011900
012000 EJECT
012100****************************************
012200 PROCEDURE DIVISION USING WK-C-VTRAN-RECORD.
012300****************************************
012400 MAIN-MODULE.
012500     PERFORM A000-START-PROGRAM-ROUTINE
012600        THRU A099-START-PROGRAM-ROUTINE-EX.
012700     PERFORM B000-MAIN-PROCESSING
012800        THRU B999-MAIN-PROCESSING-EX.
012900     PERFORM Z000-END-PROGRAM-ROUTINE
013000        THRU Z999-END-PROGRAM-ROUTINE-EX.
013100     GOBACK.
013200
013300*-----------------------------------------------------------------
013400 A000-START-PROGRAM-ROUTINE.
013500*-----------------------------------------------------------------
013600     MOVE "N"                TO WK-C-VTRAN-FOUND-SW.
013700     MOVE SPACES              TO WK-C-VTRAN-ERROR-CD.
013800     OPEN I-O   TMSTRAN.
013900     IF NOT WK-C-SUCCESSFUL
014000        DISPLAY "TMSVTRAN - OPEN FILE ERROR - TMSTRAN"
014100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200        GO TO Y900-ABNORMAL-TERMINATION
014300     END-IF.
014400     OPEN I-O   TMSAVTK.
014500     IF NOT WK-C-SUCCESSFUL
014600        DISPLAY "TMSVTRAN - OPEN FILE ERROR - TMSAVTK"
014700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800        GO TO Y900-ABNORMAL-TERMINATION
014900     END-IF.
015000 A099-START-PROGRAM-ROUTINE-EX.
015100     EXIT.
015200
015300*-----------------------------------------------------------------
015400 B000-MAIN-PROCESSING.
015500*-----------------------------------------------------------------
015600     EVALUATE TRUE
015700        WHEN WK-C-VTRAN-IS-REGISTER
015800           PERFORM B100-REGISTER-TRANSPORTER
015900              THRU B100-REGISTER-TRANSPORTER-EX
016000        WHEN WK-C-VTRAN-IS-GET
016100           PERFORM B200-GET-TRANSPORTER
016200              THRU B200-GET-TRANSPORTER-EX
016300        WHEN WK-C-VTRAN-IS-UPDATE
016400           PERFORM B300-UPDATE-TRUCK-POOL
016500              THRU B300-UPDATE-TRUCK-POOL-EX
016600        WHEN WK-C-VTRAN-IS-GETCOUNT
016700           PERFORM B400-GET-TRUCK-COUNT
016800              THRU B400-GET-TRUCK-COUNT-EX
016900        WHEN WK-C-VTRAN-IS-DEDUCT
017000           PERFORM B500-DEDUCT-TRUCKS
017100              THRU B500-DEDUCT-TRUCKS-EX
017200        WHEN WK-C-VTRAN-IS-RESTORE
017300           PERFORM B600-RESTORE-TRUCKS
017400              THRU B600-RESTORE-TRUCKS-EX
017500        WHEN OTHER
017600           MOVE C-TMS0206       TO WK-C-VTRAN-ERROR-CD
017700     END-EVALUATE.
017800 B999-MAIN-PROCESSING-EX.
017900     EXIT.
018000
018100*-----------------------------------------------------------------
018200 B100-REGISTER-TRANSPORTER.
018300*-----------------------------------------------------------------
018400*    IDEMPOTENT - IF THE TRANSPORTER-ID ALREADY EXISTS, ITS
018500*    RATING IS REFRESHED (IF SUPPLIED) AND ITS POOL IS MERGED
018600*    IN BY B300.  OTHERWISE A NEW MASTER RECORD IS APPENDED.
018700*-----------------------------------------------------------------
018800     PERFORM C100-FIND-TRANSPORTER-BY-ID
018900        THRU C100-FIND-TRANSPORTER-BY-ID-EX.
019000     IF WK-C-VTRAN-WAS-FOUND
019100        IF WK-C-VTRAN-I-RATING-SUPPLIED
019200           MOVE WK-C-VTRAN-I-RATING TO TT-RATING
019300           REWRITE TT-TRANSPORTER-RECORD
019400           IF NOT WK-C-SUCCESSFUL
019500              MOVE C-TMS0206     TO WK-C-VTRAN-ERROR-CD
019600              GO TO B100-REGISTER-TRANSPORTER-EX
019700           END-IF
019800        END-IF
019900     ELSE
020000        PERFORM C900-FIND-TRAN-NEXT-SLOT
020100           THRU C900-FIND-TRAN-NEXT-SLOT-EX
020200        MOVE 3.0                 TO WS-DEFAULT-RATING
020300        MOVE SPACES               TO TT-TRANSPORTER-RECORD
020400        MOVE WK-C-VTRAN-I-TRANS-ID TO TT-TRANSPORTER-ID
020500        MOVE WK-C-VTRAN-I-COMPANY   TO TT-COMPANY-NAME
020600        IF WK-C-VTRAN-I-RATING-SUPPLIED
020700           MOVE WK-C-VTRAN-I-RATING TO TT-RATING
020800        ELSE
020900           MOVE WS-DEFAULT-RATING    TO TT-RATING
021000        END-IF
021100        WRITE TT-TRANSPORTER-RECORD
021200        IF NOT WK-C-SUCCESSFUL
021300           MOVE C-TMS0206         TO WK-C-VTRAN-ERROR-CD
021400           GO TO B100-REGISTER-TRANSPORTER-EX
021500        END-IF
021600     END-IF.
021700     PERFORM B300-UPDATE-TRUCK-POOL
021800        THRU B300-UPDATE-TRUCK-POOL-EX.
021900     MOVE C-TMS0000               TO WK-C-VTRAN-ERROR-CD.
022000     MOVE TT-TRANSPORTER-ID        TO WK-C-VTRAN-O-TRANS-ID.
022100     MOVE TT-COMPANY-NAME           TO WK-C-VTRAN-O-COMPANY.
022200     MOVE TT-RATING                  TO WK-C-VTRAN-O-RATING.
022300 B100-REGISTER-TRANSPORTER-EX.
022400     EXIT.
022500
022600*-----------------------------------------------------------------
022700 B200-GET-TRANSPORTER.
022800*-----------------------------------------------------------------
022900     PERFORM C100-FIND-TRANSPORTER-BY-ID
023000        THRU C100-FIND-TRANSPORTER-BY-ID-EX.
023100     IF NOT WK-C-VTRAN-WAS-FOUND
023200        MOVE C-TMS0016            TO WK-C-VTRAN-ERROR-CD
023300        GO TO B200-GET-TRANSPORTER-EX
023400     END-IF.
023500     MOVE C-TMS0000               TO WK-C-VTRAN-ERROR-CD.
023600     MOVE TT-TRANSPORTER-ID        TO WK-C-VTRAN-O-TRANS-ID.
023700     MOVE TT-COMPANY-NAME           TO WK-C-VTRAN-O-COMPANY.
023800     MOVE TT-RATING                  TO WK-C-VTRAN-O-RATING.
023900 B200-GET-TRANSPORTER-EX.
024000     EXIT.
024100
024200*-----------------------------------------------------------------
024300 B300-UPDATE-TRUCK-POOL.
024400*-----------------------------------------------------------------
024500*    REPLACES THE AVAILABLE COUNT FOR EACH NON-BLANK ENTRY OF
024600*    THE CALLER'S 5-ENTRY POOL TABLE.  A BLANK TRUCK-TYPE ENTRY
024700*    ENDS THE TABLE EARLY, AS ON TMSTXN TX-TT-TRUCK-POOL.
024800*-----------------------------------------------------------------
024900     MOVE 1                       TO WS-POOL-IDX.
025000     PERFORM D000-UPSERT-POOL-ENTRY
025100        THRU D000-UPSERT-POOL-ENTRY-EX
025200        VARYING WS-POOL-IDX FROM 1 BY 1
025300        UNTIL WS-POOL-IDX > 5.
025400 B300-UPDATE-TRUCK-POOL-EX.
025500     EXIT.
025600
025700*-----------------------------------------------------------------
025800 B400-GET-TRUCK-COUNT.
025900*-----------------------------------------------------------------
026000     MOVE WK-C-VTRAN-I-TRUCK-TYPE TO WS-UC-TRUCK-TYPE.
026100     INSPECT WS-UC-TRUCK-TYPE
026200        CONVERTING "abcdefghijklmnopqrstuvwxyz"
026300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026400     PERFORM C200-FIND-AVTK-BY-KEY
026500        THRU C200-FIND-AVTK-BY-KEY-EX.
026600     IF NOT WK-C-VTRAN-WAS-FOUND
026700        MOVE ZERO                 TO WK-C-VTRAN-O-COUNT
026800        MOVE C-TMS0000             TO WK-C-VTRAN-ERROR-CD
026900        GO TO B400-GET-TRUCK-COUNT-EX
027000     END-IF.
027100     MOVE C-TMS0000               TO WK-C-VTRAN-ERROR-CD.
027200     MOVE AK-COUNT                 TO WK-C-VTRAN-O-COUNT.
027300 B400-GET-TRUCK-COUNT-EX.
027400     EXIT.
027500
027600*-----------------------------------------------------------------
027700 B500-DEDUCT-TRUCKS.
027800*-----------------------------------------------------------------
027900*    CALLED BY TMSVBOOK WHEN A BOOKING IS CONFIRMED.  IF THE
028000*    POOL NO LONGER HOLDS ENOUGH TRUCKS, THIS IS REPORTED AS
028100*    TMS0410 SO TMSVBOOK CAN SET ITS BOOKING-CONFLICT SWITCH -
028200*    ANOTHER BOOKING GOT THERE FIRST (RULE 4).
028300*-----------------------------------------------------------------
028400     MOVE WK-C-VTRAN-I-TRUCK-TYPE TO WS-UC-TRUCK-TYPE.
028500     INSPECT WS-UC-TRUCK-TYPE
028600        CONVERTING "abcdefghijklmnopqrstuvwxyz"
028700                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028800     PERFORM C200-FIND-AVTK-BY-KEY
028900        THRU C200-FIND-AVTK-BY-KEY-EX.
029000     IF NOT WK-C-VTRAN-WAS-FOUND
029100        MOVE C-TMS0016             TO WK-C-VTRAN-ERROR-CD
029200        GO TO B500-DEDUCT-TRUCKS-EX
029300     END-IF.
029400     IF AK-COUNT < WK-C-VTRAN-I-AMOUNT
029500        MOVE C-TMS0410             TO WK-C-VTRAN-ERROR-CD
029600        MOVE AK-COUNT                TO WK-C-VTRAN-O-COUNT
029700        GO TO B500-DEDUCT-TRUCKS-EX
029800     END-IF.
029900     SUBTRACT WK-C-VTRAN-I-AMOUNT FROM AK-COUNT.
030000     ADD 1                         TO AK-VERSION.
030100     REWRITE AK-AVAILABLE-TRUCK-RECORD.
030200     IF NOT WK-C-SUCCESSFUL
030300        MOVE C-TMS0206             TO WK-C-VTRAN-ERROR-CD
030400        DISPLAY "TMSVTRAN - REWRITE ERROR - TMSAVTK"
030500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600        GO TO B500-DEDUCT-TRUCKS-EX
030700     END-IF.
030800     MOVE C-TMS0000                TO WK-C-VTRAN-ERROR-CD.
030900     MOVE AK-COUNT                  TO WK-C-VTRAN-O-COUNT.
031000 B500-DEDUCT-TRUCKS-EX.
031100     EXIT.
031200
031300*-----------------------------------------------------------------
031400 B600-RESTORE-TRUCKS.
031500*-----------------------------------------------------------------
031600*    CALLED BY TMSVBOOK WHEN A CONFIRMED BOOKING IS CANCELLED.
031700*-----------------------------------------------------------------
031800     MOVE WK-C-VTRAN-I-TRUCK-TYPE TO WS-UC-TRUCK-TYPE.
031900     INSPECT WS-UC-TRUCK-TYPE
032000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
032100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032200     PERFORM C200-FIND-AVTK-BY-KEY
032300        THRU C200-FIND-AVTK-BY-KEY-EX.
032400     IF NOT WK-C-VTRAN-WAS-FOUND
032500        MOVE C-TMS0016             TO WK-C-VTRAN-ERROR-CD
032600        GO TO B600-RESTORE-TRUCKS-EX
032700     END-IF.
032800     ADD WK-C-VTRAN-I-AMOUNT       TO AK-COUNT.
032900     ADD 1                         TO AK-VERSION.
033000     REWRITE AK-AVAILABLE-TRUCK-RECORD.
033100     IF NOT WK-C-SUCCESSFUL
033200        MOVE C-TMS0206             TO WK-C-VTRAN-ERROR-CD
033300        DISPLAY "TMSVTRAN - REWRITE ERROR - TMSAVTK"
033400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033500        GO TO B600-RESTORE-TRUCKS-EX
033600     END-IF.
033700     MOVE C-TMS0000                TO WK-C-VTRAN-ERROR-CD.
033800     MOVE AK-COUNT                  TO WK-C-VTRAN-O-COUNT.
033900 B600-RESTORE-TRUCKS-EX.
034000     EXIT.
034100
034200*-----------------------------------------------------------------
034300*                   PROGRAM SUBROUTINES
034400*-----------------------------------------------------------------
034500 C100-FIND-TRANSPORTER-BY-ID.
034600*-----------------------------------------------------------------
034700     MOVE "N"                     TO WK-C-FOUND-SW WK-C-EOF-SW.
034800     MOVE 1                       TO WS-TRAN-RELKEY.
034900     START TMSTRAN KEY IS NOT LESS THAN WS-TRAN-RELKEY
035000        INVALID KEY
035100           MOVE "Y"               TO WK-C-EOF-SW
035200     END-START.
035300     PERFORM C110-READ-TRAN-NEXT
035400        THRU C110-READ-TRAN-NEXT-EX
035500        UNTIL WK-C-KEY-FOUND OR WK-C-AT-END-OF-FILE.
035600     IF WK-C-KEY-FOUND
035700        MOVE "Y"                  TO WK-C-VTRAN-FOUND-SW
035800     ELSE
035900        MOVE "N"                  TO WK-C-VTRAN-FOUND-SW
036000     END-IF.
036100 C100-FIND-TRANSPORTER-BY-ID-EX.
036200     EXIT.
036300
036400 C110-READ-TRAN-NEXT.
036500*-----------------------------------------------------------------
036600     READ TMSTRAN NEXT RECORD
036700        AT END
036800           MOVE "Y"               TO WK-C-EOF-SW
036900        NOT AT END
037000           IF TT-TRANSPORTER-ID = WK-C-VTRAN-I-TRANS-ID
037100              MOVE "Y"            TO WK-C-FOUND-SW
037200           END-IF
037300     END-READ.
037400 C110-READ-TRAN-NEXT-EX.
037500     EXIT.
037600
037700 C200-FIND-AVTK-BY-KEY.
037800*-----------------------------------------------------------------
037900*    FINDS BY (TRANSPORTER-ID, TRUCK-TYPE) WHERE TRUCK-TYPE IS
038000*    COMPARED AGAINST THE CALLER'S PRE-UPPERCASED WS-UC-TYPE.
038100*-----------------------------------------------------------------
038200     MOVE "N"                     TO WK-C-FOUND-SW WK-C-EOF-SW.
038300     MOVE 1                       TO WS-AVTK-RELKEY.
038400     START TMSAVTK KEY IS NOT LESS THAN WS-AVTK-RELKEY
038500        INVALID KEY
038600           MOVE "Y"               TO WK-C-EOF-SW
038700     END-START.
038800     PERFORM C210-READ-AVTK-NEXT
038900        THRU C210-READ-AVTK-NEXT-EX
039000        UNTIL WK-C-KEY-FOUND OR WK-C-AT-END-OF-FILE.
039100     IF WK-C-KEY-FOUND
039200        MOVE "Y"                  TO WK-C-VTRAN-FOUND-SW
039300     ELSE
039400        MOVE "N"                  TO WK-C-VTRAN-FOUND-SW
039500     END-IF.
039600 C200-FIND-AVTK-BY-KEY-EX.
039700     EXIT.
039800
039900 C210-READ-AVTK-NEXT.
040000*-----------------------------------------------------------------
040100     READ TMSAVTK NEXT RECORD
040200        AT END
040300           MOVE "Y"               TO WK-C-EOF-SW
040400        NOT AT END
040500           IF AK-TRANSPORTER-ID = WK-C-VTRAN-I-TRANS-ID AND
040600              AK-TRUCK-TYPE-UC = WS-UC-TRUCK-TYPE
040700              MOVE "Y"            TO WK-C-FOUND-SW
040800           END-IF
040900     END-READ.
041000 C210-READ-AVTK-NEXT-EX.
041100     EXIT.
041200
041300 C900-FIND-TRAN-NEXT-SLOT.
041400*-----------------------------------------------------------------
041500     MOVE "N"                     TO WK-C-EOF-SW.
041600     MOVE 1                       TO WS-TRAN-RELKEY.
041700     START TMSTRAN KEY IS NOT LESS THAN WS-TRAN-RELKEY
041800        INVALID KEY
041900           MOVE "Y"               TO WK-C-EOF-SW
042000     END-START.
042100     PERFORM C910-SCAN-TRAN-NEXT
042200        THRU C910-SCAN-TRAN-NEXT-EX
042300        UNTIL WK-C-AT-END-OF-FILE.
042400 C900-FIND-TRAN-NEXT-SLOT-EX.
042500     EXIT.
042600
042700 C910-SCAN-TRAN-NEXT.
042800*-----------------------------------------------------------------
042900     READ TMSTRAN NEXT RECORD
043000        AT END
043100           MOVE "Y"               TO WK-C-EOF-SW
043200        NOT AT END
043300           ADD 1                  TO WS-TRAN-RELKEY
043400     END-READ.
043500 C910-SCAN-TRAN-NEXT-EX.
043600     EXIT.
043700
043800 D000-UPSERT-POOL-ENTRY.
043900*-----------------------------------------------------------------
044000     IF WK-C-VTRAN-I-POOL-TYP (WS-POOL-IDX) NOT = SPACES
044100        MOVE WK-C-VTRAN-I-POOL-TYP (WS-POOL-IDX) TO
044200                                    WS-UC-TRUCK-TYPE
044300        INSPECT WS-UC-TRUCK-TYPE
044400           CONVERTING "abcdefghijklmnopqrstuvwxyz"
044500                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
044600        PERFORM C200-FIND-AVTK-BY-KEY
044700           THRU C200-FIND-AVTK-BY-KEY-EX
044800        IF WK-C-VTRAN-WAS-FOUND
044900           MOVE WK-C-VTRAN-I-POOL-CNT (WS-POOL-IDX) TO AK-COUNT
045000           ADD 1                  TO AK-VERSION
045100           REWRITE AK-AVAILABLE-TRUCK-RECORD
045200        ELSE
045300           PERFORM D900-FIND-AVTK-NEXT-SLOT
045400              THRU D900-FIND-AVTK-NEXT-SLOT-EX
045500           MOVE SPACES            TO AK-AVAILABLE-TRUCK-RECORD
045600           MOVE WK-C-VTRAN-I-TRANS-ID TO AK-TRANSPORTER-ID
045700           MOVE WS-UC-TRUCK-TYPE       TO AK-TRUCK-TYPE
045800           MOVE WK-C-VTRAN-I-POOL-CNT (WS-POOL-IDX) TO AK-COUNT
045900           MOVE 0                       TO AK-VERSION
046000           WRITE AK-AVAILABLE-TRUCK-RECORD
046100        END-IF
046200        IF NOT WK-C-SUCCESSFUL
046300           DISPLAY "TMSVTRAN - WRITE/REWRITE ERROR - TMSAVTK"
046400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046500        END-IF
046600     END-IF.
046700 D000-UPSERT-POOL-ENTRY-EX.
046800     EXIT.
046900
047000 D900-FIND-AVTK-NEXT-SLOT.
047100*-----------------------------------------------------------------
047200     MOVE "N"                     TO WK-C-EOF-SW.
047300     MOVE 1                       TO WS-AVTK-RELKEY.
047400     START TMSAVTK KEY IS NOT LESS THAN WS-AVTK-RELKEY
047500        INVALID KEY
047600           MOVE "Y"               TO WK-C-EOF-SW
047700     END-START.
047800     PERFORM D910-SCAN-AVTK-NEXT
047900        THRU D910-SCAN-AVTK-NEXT-EX
048000        UNTIL WK-C-AT-END-OF-FILE.
048100 D900-FIND-AVTK-NEXT-SLOT-EX.
048200     EXIT.
048300
048400 D910-SCAN-AVTK-NEXT.
048500*-----------------------------------------------------------------
048600     READ TMSAVTK NEXT RECORD
048700        AT END
048800           MOVE "Y"               TO WK-C-EOF-SW
048900        NOT AT END
049000           ADD 1                  TO WS-AVTK-RELKEY
049100     END-READ.
049200 D910-SCAN-AVTK-NEXT-EX.
049300     EXIT.
049400
049500*-----------------------------------------------------------------
049600 Y900-ABNORMAL-TERMINATION.
049700*-----------------------------------------------------------------
049800     PERFORM Z000-END-PROGRAM-ROUTINE
049900        THRU Z999-END-PROGRAM-ROUTINE-EX.
050000     MOVE C-TMS0206               TO WK-C-VTRAN-ERROR-CD.
050100     GOBACK.
050200
050300 Z000-END-PROGRAM-ROUTINE.
050400*-----------------------------------------------------------------
050500     CLOSE TMSTRAN TMSAVTK.
050600     IF NOT WK-C-SUCCESSFUL
050700        DISPLAY "TMSVTRAN - CLOSE FILE ERROR"
050800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050900     END-IF.
051000 Z999-END-PROGRAM-ROUTINE-EX.
051100     EXIT.
051200******************************************************************
051300************** END OF PROGRAM SOURCE -  TMSVTRAN ***************
051400******************************************************************
