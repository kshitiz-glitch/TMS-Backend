000100*****************************************************************
000200* TMSLOAD.cpybk
000300* LOAD MASTER RECORD - ONE RECORD PER FREIGHT LOAD POSTED BY
000400* A SHIPPER.  FILE TMSLOAD IS ORGANIZATION RELATIVE, LOCATED BY
000500* SEQUENTIAL SCAN ON LOAD-ID (NO ISAM HANDLER ON THIS BOX).
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION
001000* ------ ---------- ------ ----------------------------------- *
001100* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001200* TM1B05 30/06/1994 CHNGSL - EXPAND TL-TRUCK-TYPE FROM 12 TO 20
001300*                     BYTES FOR REFRIGERATED/FLATBED NAMES.
001400* TM2C07 19/01/1999 LIMYHN - Y2K - EXPAND TL-LOADING-DATE AND
001500*                     TL-DATE-POSTED FROM 6 TO 14 BYTES
001600*                     (CCYYMMDDHHMMSS).
001700* TM3D11 11/11/2003 ONGKSP - REQ#8814 - ADD TL-VERSION OPTIMISTIC
001800*                     LOCK COUNTER FOR BOOKING CONCURRENCY.
001900* TM4F03 20/08/2015 PANGWL - REQ#10877 - TL-VERSION WAS BEING     TM4F03
002000*                     INITIALISED BUT NEVER ADVANCED - TMSVLOAD   TM4F03
002100*                     NOW TICKS IT ON EVERY STATUS-CHANGING       TM4F03
002200*                     REWRITE OF THIS RECORD (SEE TMSVLOAD).      TM4F03
002300*****************************************************************
002400 01  TL-LOAD-RECORD.
002500     05  TL-LOAD-ID                PIC X(36).
002600*                                   UUID - PRIMARY KEY
002700     05  TL-SHIPPER-ID              PIC X(30).
002800     05  TL-LOADING-CITY            PIC X(30).
002900     05  TL-UNLOADING-CITY          PIC X(30).
003000     05  TL-LOADING-DATE            PIC X(14).
003100*                                   CCYYMMDDHHMMSS
003200     05  TL-LOADING-DATE-R REDEFINES TL-LOADING-DATE.
003300         10  TL-LDATE-CCYYMMDD      PIC 9(08).
003400         10  TL-LDATE-HHMMSS        PIC 9(06).
003500     05  TL-PRODUCT-TYPE            PIC X(30).
003600     05  TL-WEIGHT                  PIC 9(07)V9(02).
003700     05  TL-WEIGHT-UNIT             PIC X(03).
003800         88  TL-WEIGHT-IS-KG        VALUE "KG ".
003900         88  TL-WEIGHT-IS-TON       VALUE "TON".
004000     05  TL-TRUCK-TYPE              PIC X(20).
004100     05  TL-NO-OF-TRUCKS            PIC 9(04).
004200     05  TL-STATUS                  PIC X(14).
004300         88  TL-STATUS-POSTED       VALUE "POSTED        ".
004400         88  TL-STATUS-OPEN         VALUE "OPEN_FOR_BIDS ".
004500         88  TL-STATUS-BOOKED       VALUE "BOOKED        ".
004600         88  TL-STATUS-CANCELLED    VALUE "CANCELLED     ".
004700     05  TL-DATE-POSTED             PIC X(14).
004800     05  TL-DATE-POSTED-R REDEFINES TL-DATE-POSTED.
004900         10  TL-DPOST-CCYYMMDD      PIC 9(08).
005000         10  TL-DPOST-HHMMSS        PIC 9(06).
005100     05  TL-VERSION                 PIC 9(09).
005200     05  FILLER                     PIC X(17).
