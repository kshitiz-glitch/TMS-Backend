000100*****************************************************************
000200* VRANK.cpybk
000300* LINKAGE RECORD FOR CALLED ROUTINE TMSVRANK (BEST-BIDS REPORT).
000400* TMSVRANK OWNS AND WRITES THE TMSRANKP REPORT FILE ITSELF; THE
000500* CALLER ONLY SUPPLIES THE LOAD-ID AND RECEIVES A LINE COUNT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION
001000* ------ ---------- ------ ----------------------------------- *
001100* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.
001200*****************************************************************
001300 01  WK-C-VRANK-RECORD.
001400     05  WK-C-VRANK-I-LOAD-ID       PIC X(36).
001500     05  WK-C-VRANK-O-LINE-CNT      PIC 9(04) COMP.
001600     05  WK-C-VRANK-ERROR-CD        PIC X(07).
001700     05  FILLER                PIC X(04).
