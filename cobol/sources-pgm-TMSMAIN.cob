000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMSMAIN.
000500 AUTHOR.         WEE MEI TING.
000600 INSTALLATION.   FREIGHT SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  BATCH DRIVER FOR THE TMS RULE ENGINE.  READS ONE
001200*               TRANSACTION PER TMSTXN RECORD, DISPATCHES IT TO
001300*               THE CALLED ROUTINE THAT OWNS THAT FUNCTION
001400*               (TMSVLOAD/TMSVBIDS/TMSVBOOK/TMSVTRAN/TMSVRANK)
001500*               AND LOGS THE RESULT TO THE JOB LOG.  THIS
001600*               PROGRAM OWNS NO MASTER FILE OF ITS OWN - EVERY
001700*               TMSLOAD/TMSBID/TMSBOOK/TMSTRAN/TMSAVTK OPEN IS
001800*               DONE BY THE CALLED ROUTINE THAT NEEDS IT.
001900*
002000*    TX-TYPE SELECTS THE TRANSACTION:
002100*    CRTLOAD  - CREATE LOAD                  (CALLS TMSVLOAD)
002200*    CNCLLOAD - CANCEL LOAD                   (CALLS TMSVLOAD)
002300*    SUBMTBID - SUBMIT BID                    (CALLS TMSVBIDS)
002400*    RJCTBID  - REJECT BID                    (CALLS TMSVBIDS)
002500*    CRTBOOK  - CREATE BOOKING                (CALLS TMSVBOOK)
002600*    CNCLBOOK - CANCEL BOOKING                 (CALLS TMSVBOOK)
002700*    REGTRAN  - REGISTER TRANSPORTER          (CALLS TMSVTRAN)
002800*    UPDTTRUC - BULK UPDATE TRUCK POOL          (CALLS TMSVTRAN)
002900*    RANKRPT  - BEST-BIDS REPORT FOR A LOAD    (CALLS TMSVRANK)
003000*
003100*    LOAD-ID, BID-ID AND BOOKING-ID ARE NOT SUPPLIED ON THE
003200*    INCOMING TRANSACTION FOR THE THREE "CREATE" FUNCTIONS - THIS
003300*    PROGRAM MANUFACTURES THEM ITSELF (SEE D900 BELOW) SINCE NO
003400*    UPSTREAM KEY-ISSUING FACILITY IS AVAILABLE TO BATCH.
003500*
003600*=================================================================
003700* HISTORY OF MODIFICATION:
003800*=================================================================
003900* TAG    DATE       DEV    DESCRIPTION
004000* ------ ---------- ------ ----------------------------------- *
004100* TM1A00 14/03/1991 WEEMT  - TMS PHASE 1 - INITIAL VERSION.       TM1A00  
004200*                     LOAD AND BID TRANSACTIONS ONLY.             TM1A00  
004300* TM1B05 30/06/1994 CHNGSL - ADD BOOKING AND TRANSPORTER          TM1B05  
004400*                     TRANSACTION TYPES AS TMSVBOOK AND TMSVTRAN  TM1B05  
004500*                     WERE BROUGHT INTO SERVICE.                  TM1B05  
004600* TM2C07 19/01/1999 LIMYHN - Y2K REMEDIATION - KEY-GENERATION     TM2C07  
004700*                     DATE STAMP SWITCHED FROM ACCEPT FROM DATE   TM2C07  
004800*                     (2-DIGIT YEAR) TO ACCEPT FROM DATE          TM2C07  
004900*                     YYYYMMDD (4-DIGIT YEAR).                    TM2C07  
005000* TM3D11 11/11/2003 ONGKSP - REQ#8814 - ADD RANKRPT TRANSACTION   TM3D11  
005100*                     TYPE, CALLING THE NEW TMSVRANK ROUTINE.     TM3D11  
005200* TM3D13 19/01/2004 ONGKSP - REQ#8814 - LOG WK-C-VBOOK-CONFLICT-  TM3D13  
005300*                     SW ON CRTBOOK RESULTS SO OPERATIONS CAN     TM3D13  
005400*                     SPOT RETRY CANDIDATES IN THE JOB LOG.       TM3D13  
005500* TM4E02 05/05/2006 PANGWL - REQ#9920 - END-OF-RUN TOTALS LINE    TM4E02  
005600*                     ADDED (TRANSACTIONS READ / ACCEPTED /       TM4E02  
005700*                     REJECTED) FOR THE OPERATIONS RUN SHEET.     TM4E02  
005800*=================================================================
005900*
006000 EJECT
006100**********************
006200 ENVIRONMENT DIVISION.
006300**********************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-AS400.
006600 OBJECT-COMPUTER.  IBM-AS400.
006700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006800                   UPSI-0 IS UPSI-SWITCH-0
006900                     ON  STATUS IS U0-ON
007000                     OFF STATUS IS U0-OFF
007100                   C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT TMSTXN ASSIGN TO DATABASE-TMSTXN
007600            ORGANIZATION     IS SEQUENTIAL
007700            ACCESS MODE      IS SEQUENTIAL
007800            FILE STATUS      IS WK-C-FILE-STATUS.
007900
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400**************
008500 FD  TMSTXN
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS TX-TRANSACTION-RECORD.
008800     COPY TMSTXN.
008900
009000*************************
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER                  PIC X(24) VALUE
009400     "** PROGRAM TMSMAIN **".
009500
009600     COPY TMSCOM.
009700
009800 01  WS-KEY-GENERATION.
009900     05  WS-KEY-PREFIX           PIC X(04).
010000     05  WS-NEXT-SEQ             PIC 9(09) COMP VALUE 0.
010100     05  WS-GENERATED-KEY        PIC X(36).
010200     05  WS-GENERATED-KEY-R REDEFINES WS-GENERATED-KEY.
010300         10  WS-GK-PREFIX        PIC X(04).
010400         10  WS-GK-CCYYMMDD      PIC 9(08).
010500         10  WS-GK-TIME          PIC 9(06).
010600         10  WS-GK-SEQ           PIC 9(09).
010700         10  FILLER              PIC X(09).
010800
010900 01  WS-RUN-COUNTERS.
011000     05  WS-TXN-COUNT            PIC 9(07) COMP VALUE 0.
011100     05  WS-ACCEPT-COUNT         PIC 9(07) COMP VALUE 0.
011200     05  WS-REJECT-COUNT         PIC 9(07) COMP VALUE 0.
011300     05  WS-POOL-IDX             PIC 9(02) COMP.
011350     05  FILLER                  PIC X(04).
011400
011500     COPY VLOAD.
011600     COPY VBIDS.
011700     COPY VBOOK.
011800     COPY VTRAN.
011900     COPY VRANK.
012000
012100 EJECT
012200****************************
012300 PROCEDURE DIVISION.
012400****************************
012500 MAIN-MODULE.
012600     PERFORM A000-START-PROGRAM-ROUTINE
012700        THRU A099-START-PROGRAM-ROUTINE-EX.
012800     PERFORM B000-MAIN-PROCESSING
012900        THRU B999-MAIN-PROCESSING-EX.
013000     PERFORM Z000-END-PROGRAM-ROUTINE
013100        THRU Z999-END-PROGRAM-ROUTINE-EX.
013200     GOBACK.
013300
013400*-----------------------------------------------------------------
013500 A000-START-PROGRAM-ROUTINE.
013600*-----------------------------------------------------------------
013700     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
013800     ACCEPT WK-C-TODAY-TIME     FROM TIME.
013900     OPEN INPUT TMSTXN.
014000     IF NOT WK-C-SUCCESSFUL
014100        DISPLAY "TMSMAIN - OPEN FILE ERROR - TMSTXN"
014200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300        GO TO Y900-ABNORMAL-TERMINATION
014400     END-IF.
014500 A099-START-PROGRAM-ROUTINE-EX.
014600     EXIT.
014700
014800*-----------------------------------------------------------------
014900 B000-MAIN-PROCESSING.
015000*-----------------------------------------------------------------
015100     PERFORM C900-READ-NEXT-TRANSACTION
015200        THRU C900-READ-NEXT-TRANSACTION-EX.
015300     PERFORM B100-PROCESS-ONE-TRANSACTION
015400        THRU B100-PROCESS-ONE-TRANSACTION-EX
015500        UNTIL WK-C-AT-END-OF-FILE.
015600 B999-MAIN-PROCESSING-EX.
015700     EXIT.
015800
015900*-----------------------------------------------------------------
016000 B100-PROCESS-ONE-TRANSACTION.
016100*-----------------------------------------------------------------
016200     ADD 1                        TO WS-TXN-COUNT.
016300     EVALUATE TRUE
016400        WHEN TX-IS-CREATE-LOAD
016500           PERFORM B110-CREATE-LOAD THRU B110-CREATE-LOAD-EX
016600        WHEN TX-IS-CANCEL-LOAD
016700           PERFORM B120-CANCEL-LOAD THRU B120-CANCEL-LOAD-EX
016800        WHEN TX-IS-SUBMIT-BID
016900           PERFORM B130-SUBMIT-BID THRU B130-SUBMIT-BID-EX
017000        WHEN TX-IS-REJECT-BID
017100           PERFORM B140-REJECT-BID THRU B140-REJECT-BID-EX
017200        WHEN TX-IS-CREATE-BOOKING
017300           PERFORM B150-CREATE-BOOKING THRU B150-CREATE-BOOKING-EX
017400        WHEN TX-IS-CANCEL-BOOKING
017500           PERFORM B160-CANCEL-BOOKING THRU B160-CANCEL-BOOKING-EX
017600        WHEN TX-IS-REGISTER-TRANS
017700           PERFORM B170-REGISTER-TRANSPORTER
017800              THRU B170-REGISTER-TRANSPORTER-EX
017900        WHEN TX-IS-UPDATE-TRUCKS
018000           PERFORM B180-UPDATE-TRUCKS THRU B180-UPDATE-TRUCKS-EX
018100        WHEN TX-IS-RANK-REPORT
018200           PERFORM B190-RANK-REPORT THRU B190-RANK-REPORT-EX
018300        WHEN OTHER
018400           DISPLAY "TMSMAIN - UNRECOGNISED TX-TYPE - " TX-TYPE
018500           ADD 1                 TO WS-REJECT-COUNT
018600     END-EVALUATE.
018700     PERFORM C900-READ-NEXT-TRANSACTION
018800        THRU C900-READ-NEXT-TRANSACTION-EX.
018900 B100-PROCESS-ONE-TRANSACTION-EX.
019000     EXIT.
019100
019200*-----------------------------------------------------------------
019300 B110-CREATE-LOAD.
019400*-----------------------------------------------------------------
019500     MOVE "LD"                   TO WS-KEY-PREFIX.
019600     PERFORM D900-GENERATE-SURROGATE-KEY
019700        THRU D900-GENERATE-SURROGATE-KEY-EX.
019800     INITIALIZE WK-C-VLOAD-RECORD.
019900     MOVE "CREAT"                TO WK-C-VLOAD-FUNCTION.
020000     MOVE WS-GENERATED-KEY       TO WK-C-VLOAD-I-LOAD-ID.
020100     MOVE TX-LD-SHIPPER-ID       TO WK-C-VLOAD-I-SHIPPER-ID.
020200     MOVE TX-LD-LOADING-CITY     TO WK-C-VLOAD-I-LOAD-CITY.
020300     MOVE TX-LD-UNLOADING-CITY   TO WK-C-VLOAD-I-UNLD-CITY.
020400     MOVE TX-LD-LOADING-DATE     TO WK-C-VLOAD-I-LOADG-DATE.
020500     MOVE TX-LD-PRODUCT-TYPE     TO WK-C-VLOAD-I-PRODUCT.
020600     MOVE TX-LD-WEIGHT           TO WK-C-VLOAD-I-WEIGHT.
020700     MOVE TX-LD-WEIGHT-UNIT      TO WK-C-VLOAD-I-WEIGHT-UNT.
020800     MOVE TX-LD-TRUCK-TYPE       TO WK-C-VLOAD-I-TRUCK-TYPE.
020900     MOVE TX-LD-NO-OF-TRUCKS     TO WK-C-VLOAD-I-NO-TRUCKS.
021000     CALL "TMSVLOAD"             USING WK-C-VLOAD-RECORD.
021100     IF WK-C-VLOAD-ERROR-CD = C-TMS0000
021200        ADD 1                    TO WS-ACCEPT-COUNT
021300        DISPLAY "CRTLOAD  ACCEPTED - LOAD-ID "
021350                WK-C-VLOAD-O-LOAD-ID
021400     ELSE
021500        ADD 1                    TO WS-REJECT-COUNT
021600        DISPLAY "CRTLOAD  REJECTED - RC " WK-C-VLOAD-ERROR-CD
021700     END-IF.
021800 B110-CREATE-LOAD-EX.
021900     EXIT.
022000
022100*-----------------------------------------------------------------
022200 B120-CANCEL-LOAD.
022300*-----------------------------------------------------------------
022400     INITIALIZE WK-C-VLOAD-RECORD.
022500     MOVE "CNCL "                TO WK-C-VLOAD-FUNCTION.
022600     MOVE TX-CL-LOAD-ID          TO WK-C-VLOAD-I-LOAD-ID.
022700     CALL "TMSVLOAD"             USING WK-C-VLOAD-RECORD.
022800     IF WK-C-VLOAD-ERROR-CD = C-TMS0000
022900        ADD 1                    TO WS-ACCEPT-COUNT
023000        DISPLAY "CNCLLOAD ACCEPTED - LOAD-ID " TX-CL-LOAD-ID
023100     ELSE
023200        ADD 1                    TO WS-REJECT-COUNT
023300        DISPLAY "CNCLLOAD REJECTED - RC " WK-C-VLOAD-ERROR-CD
023400     END-IF.
023500 B120-CANCEL-LOAD-EX.
023600     EXIT.
023700
023800*-----------------------------------------------------------------
023900 B130-SUBMIT-BID.
024000*-----------------------------------------------------------------
024100     MOVE "BD"                   TO WS-KEY-PREFIX.
024200     PERFORM D900-GENERATE-SURROGATE-KEY
024300        THRU D900-GENERATE-SURROGATE-KEY-EX.
024400     INITIALIZE WK-C-VBIDS-RECORD.
024500     MOVE "SUBMIT"               TO WK-C-VBIDS-FUNCTION.
024600     MOVE WS-GENERATED-KEY       TO WK-C-VBIDS-I-BID-ID.
024700     MOVE TX-BD-LOAD-ID          TO WK-C-VBIDS-I-LOAD-ID.
024800     MOVE TX-BD-TRANSPORTER-ID   TO WK-C-VBIDS-I-TRANS-ID.
024900     MOVE TX-BD-PROPOSED-RATE    TO WK-C-VBIDS-I-RATE.
025000     MOVE TX-BD-TRUCKS-OFFERED   TO WK-C-VBIDS-I-TRUCKS.
025100     CALL "TMSVBIDS"             USING WK-C-VBIDS-RECORD.
025200     IF WK-C-VBIDS-ERROR-CD = C-TMS0000
025300        ADD 1                    TO WS-ACCEPT-COUNT
025400        DISPLAY "SUBMTBID ACCEPTED - BID-ID  " WS-GENERATED-KEY
025500     ELSE
025600        ADD 1                    TO WS-REJECT-COUNT
025700        DISPLAY "SUBMTBID REJECTED - RC " WK-C-VBIDS-ERROR-CD
025800     END-IF.
025900 B130-SUBMIT-BID-EX.
026000     EXIT.
026100
026200*-----------------------------------------------------------------
026300 B140-REJECT-BID.
026400*-----------------------------------------------------------------
026500     INITIALIZE WK-C-VBIDS-RECORD.
026600     MOVE "REJECT"               TO WK-C-VBIDS-FUNCTION.
026700     MOVE TX-RB-BID-ID           TO WK-C-VBIDS-I-BID-ID.
026800     CALL "TMSVBIDS"             USING WK-C-VBIDS-RECORD.
026900     IF WK-C-VBIDS-ERROR-CD = C-TMS0000
027000        ADD 1                    TO WS-ACCEPT-COUNT
027100        DISPLAY "RJCTBID  ACCEPTED - BID-ID  " TX-RB-BID-ID
027200     ELSE
027300        ADD 1                    TO WS-REJECT-COUNT
027400        DISPLAY "RJCTBID  REJECTED - RC " WK-C-VBIDS-ERROR-CD
027500     END-IF.
027600 B140-REJECT-BID-EX.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000 B150-CREATE-BOOKING.
028100*-----------------------------------------------------------------
028200     MOVE "BK"                   TO WS-KEY-PREFIX.
028300     PERFORM D900-GENERATE-SURROGATE-KEY
028400        THRU D900-GENERATE-SURROGATE-KEY-EX.
028500     INITIALIZE WK-C-VBOOK-RECORD.
028600     MOVE "CREATE"               TO WK-C-VBOOK-FUNCTION.
028700     MOVE WS-GENERATED-KEY       TO WK-C-VBOOK-I-BOOKING-ID.
028800     MOVE TX-BK-BID-ID           TO WK-C-VBOOK-I-BID-ID.
028900     IF TX-BK-TRUCKS-SUPPLIED
029000        MOVE "Y"                 TO WK-C-VBOOK-I-ALLOC-SW
029100        MOVE TX-BK-ALLOCATED-TRUCKS TO WK-C-VBOOK-I-ALLOCATED
029200     END-IF.
029300     CALL "TMSVBOOK"             USING WK-C-VBOOK-RECORD.
029400     IF WK-C-VBOOK-ERROR-CD = C-TMS0000
029500        ADD 1                    TO WS-ACCEPT-COUNT
029600        DISPLAY "CRTBOOK  ACCEPTED - BOOKING-ID "
029700                WK-C-VBOOK-O-BOOKING-ID
029800     ELSE
029900        ADD 1                    TO WS-REJECT-COUNT
030000        IF WK-C-VBOOK-CONFLICT
030100           DISPLAY "CRTBOOK  REJECTED - BOOKING CONFLICT - "
030200                   "RETRY RECOMMENDED - RC "
030300                   WK-C-VBOOK-ERROR-CD
030400        ELSE
030500           DISPLAY "CRTBOOK  REJECTED - RC " WK-C-VBOOK-ERROR-CD
030600        END-IF
030700     END-IF.
030800 B150-CREATE-BOOKING-EX.
030900     EXIT.
031000
031100*-----------------------------------------------------------------
031200 B160-CANCEL-BOOKING.
031300*-----------------------------------------------------------------
031400     INITIALIZE WK-C-VBOOK-RECORD.
031500     MOVE "CANCEL"               TO WK-C-VBOOK-FUNCTION.
031600     MOVE TX-CB-BOOKING-ID       TO WK-C-VBOOK-I-BOOKING-ID.
031700     CALL "TMSVBOOK"             USING WK-C-VBOOK-RECORD.
031800     IF WK-C-VBOOK-ERROR-CD = C-TMS0000
031900        ADD 1                    TO WS-ACCEPT-COUNT
032000        DISPLAY "CNCLBOOK ACCEPTED - BOOKING-ID " TX-CB-BOOKING-ID
032100     ELSE
032200        ADD 1                    TO WS-REJECT-COUNT
032300        DISPLAY "CNCLBOOK REJECTED - RC " WK-C-VBOOK-ERROR-CD
032400     END-IF.
032500 B160-CANCEL-BOOKING-EX.
032600     EXIT.
032700
032800*-----------------------------------------------------------------
032900 B170-REGISTER-TRANSPORTER.
033000*-----------------------------------------------------------------
033100     INITIALIZE WK-C-VTRAN-RECORD.
033200     MOVE "REGSTR"               TO WK-C-VTRAN-FUNCTION.
033300     MOVE TX-TT-TRANSPORTER-ID   TO WK-C-VTRAN-I-TRANS-ID.
033400     MOVE TX-TT-COMPANY-NAME     TO WK-C-VTRAN-I-COMPANY.
033500     IF TX-TT-RATING-SUPPLIED
033600        MOVE "Y"                 TO WK-C-VTRAN-I-RATING-SW
033700        MOVE TX-TT-RATING        TO WK-C-VTRAN-I-RATING
033800     END-IF.
033900     PERFORM D100-COPY-POOL-TO-VTRAN
034000        THRU D100-COPY-POOL-TO-VTRAN-EX
034100        VARYING WS-POOL-IDX FROM 1 BY 1
034200        UNTIL WS-POOL-IDX > 5.
034300     CALL "TMSVTRAN"             USING WK-C-VTRAN-RECORD.
034400     IF WK-C-VTRAN-ERROR-CD = C-TMS0000
034500        ADD 1                    TO WS-ACCEPT-COUNT
034600        DISPLAY "REGTRAN  ACCEPTED - TRANS-ID "
034700                TX-TT-TRANSPORTER-ID
034800     ELSE
034900        ADD 1                    TO WS-REJECT-COUNT
035000        DISPLAY "REGTRAN  REJECTED - RC " WK-C-VTRAN-ERROR-CD
035100     END-IF.
035200 B170-REGISTER-TRANSPORTER-EX.
035300     EXIT.
035400
035500*-----------------------------------------------------------------
035600 B180-UPDATE-TRUCKS.
035700*-----------------------------------------------------------------
035800     INITIALIZE WK-C-VTRAN-RECORD.
035900     MOVE "UPDATE"               TO WK-C-VTRAN-FUNCTION.
036000     MOVE TX-TT-TRANSPORTER-ID   TO WK-C-VTRAN-I-TRANS-ID.
036100     PERFORM D100-COPY-POOL-TO-VTRAN
036200        THRU D100-COPY-POOL-TO-VTRAN-EX
036300        VARYING WS-POOL-IDX FROM 1 BY 1
036400        UNTIL WS-POOL-IDX > 5.
036500     CALL "TMSVTRAN"             USING WK-C-VTRAN-RECORD.
036600     IF WK-C-VTRAN-ERROR-CD = C-TMS0000
036700        ADD 1                    TO WS-ACCEPT-COUNT
036800        DISPLAY "UPDTTRUC ACCEPTED - TRANS-ID "
036900                TX-TT-TRANSPORTER-ID
037000     ELSE
037100        ADD 1                    TO WS-REJECT-COUNT
037200        DISPLAY "UPDTTRUC REJECTED - RC " WK-C-VTRAN-ERROR-CD
037300     END-IF.
037400 B180-UPDATE-TRUCKS-EX.
037500     EXIT.
037600
037700*-----------------------------------------------------------------
037800 B190-RANK-REPORT.
037900*-----------------------------------------------------------------
038000     MOVE TX-RK-LOAD-ID          TO WK-C-VRANK-I-LOAD-ID.
038100     MOVE SPACES                 TO WK-C-VRANK-ERROR-CD.
038200     CALL "TMSVRANK"             USING WK-C-VRANK-RECORD.
038300     IF WK-C-VRANK-ERROR-CD = C-TMS0000
038400        ADD 1                    TO WS-ACCEPT-COUNT
038500        DISPLAY "RANKRPT  ACCEPTED - " WK-C-VRANK-O-LINE-CNT
038600                " LINE(S) PRINTED FOR LOAD-ID " TX-RK-LOAD-ID
038700     ELSE
038800        ADD 1                    TO WS-REJECT-COUNT
038900        DISPLAY "RANKRPT  REJECTED - RC " WK-C-VRANK-ERROR-CD
039000     END-IF.
039100 B190-RANK-REPORT-EX.
039200     EXIT.
039300
039400*-----------------------------------------------------------------
039500*                   PROGRAM SUBROUTINES
039600*-----------------------------------------------------------------
039700 C900-READ-NEXT-TRANSACTION.
039800*-----------------------------------------------------------------
039900     READ TMSTXN
040000        AT END
040100           MOVE "Y"              TO WK-C-EOF-SW
040200        NOT AT END
040300           CONTINUE
040400     END-READ.
040500 C900-READ-NEXT-TRANSACTION-EX.
040600     EXIT.
040700
040800 D100-COPY-POOL-TO-VTRAN.
040900*-----------------------------------------------------------------
041000*    MOVES ONE ENTRY OF THE TRANSACTION'S 5-ENTRY TRUCK POOL
041100*    TABLE INTO THE MATCHING ENTRY OF TMSVTRAN'S LINKAGE POOL.
041200*-----------------------------------------------------------------
041300     MOVE TX-TT-POOL-TYPE (WS-POOL-IDX) TO
041400                              WK-C-VTRAN-I-POOL-TYP (WS-POOL-IDX).
041500     MOVE TX-TT-POOL-COUNT (WS-POOL-IDX) TO
041600                              WK-C-VTRAN-I-POOL-CNT (WS-POOL-IDX).
041700 D100-COPY-POOL-TO-VTRAN-EX.
041800     EXIT.
041900
042000 D900-GENERATE-SURROGATE-KEY.
042100*-----------------------------------------------------------------
042200*    MANUFACTURES A 36-BYTE SURROGATE KEY FOR THE THREE "CREATE"
042300*    FUNCTIONS (LOAD/BID/BOOKING) - NONE OF WHICH ARRIVE ON
042400*    TMSTXN WITH A KEY ALREADY ASSIGNED.  THE KEY IS BUILT FROM
042500*    A 2-CHARACTER RECORD-TYPE PREFIX, TODAY'S DATE AND TIME,
042600*    AND A RUN-DURATION SEQUENCE NUMBER - UNIQUE WITHIN ONE RUN
042700*    OF THIS PROGRAM, WHICH IS ALL THAT IS REQUIRED SINCE EVERY
042800*    MASTER FILE IS MAINTAINED BY THIS JOB STREAM ALONE.
042900*-----------------------------------------------------------------
043000     ADD 1                       TO WS-NEXT-SEQ.
043100     MOVE SPACES                 TO WS-GENERATED-KEY.
043200     MOVE WS-KEY-PREFIX           TO WS-GK-PREFIX.
043300     MOVE WK-C-TODAY-CCYYMMDD     TO WS-GK-CCYYMMDD.
043400     MOVE WK-C-TODAY-TIME         TO WS-GK-TIME.
043500     MOVE WS-NEXT-SEQ             TO WS-GK-SEQ.
043600 D900-GENERATE-SURROGATE-KEY-EX.
043700     EXIT.
043800
043900*-----------------------------------------------------------------
044000 Y900-ABNORMAL-TERMINATION.
044100*-----------------------------------------------------------------
044200     PERFORM Z000-END-PROGRAM-ROUTINE
044300        THRU Z999-END-PROGRAM-ROUTINE-EX.
044400     GOBACK.
044500
044600 Z000-END-PROGRAM-ROUTINE.
044700*-----------------------------------------------------------------
044800     DISPLAY "TMSMAIN - RUN TOTALS - READ "      WS-TXN-COUNT
044900             " ACCEPTED "   WS-ACCEPT-COUNT
045000             " REJECTED "   WS-REJECT-COUNT.
045100     CLOSE TMSTXN.
045200     IF NOT WK-C-SUCCESSFUL
045300        DISPLAY "TMSMAIN - CLOSE FILE ERROR"
045400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045500     END-IF.
045600 Z999-END-PROGRAM-ROUTINE-EX.
045700     EXIT.
045800******************************************************************
045900************** END OF PROGRAM SOURCE -  TMSMAIN ****************
046000******************************************************************
